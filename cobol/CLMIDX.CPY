000100*****************************************************************         
000110* CLMIDX   --  CLIMATE INDEX RECORD  (HAZARD INPUT)                       
000120* ----------------------------------------------------------------        
000130* One pre-averaged 30-year climate index value for one location.          
000140* CL-INDEX-NAME is one of TXX / CDD / RX5DAY.  Fixed sequential,          
000150* 31 bytes/record.  Loaded whole into WK-CLIMATE-TABLE at start           
000160* of run (see HAZTABS).  A location with no matching record here          
000170* falls back to the regional baseline table.                              
000180*                                                                         
000190*   CR-0615  KR  New member, climate risk assessment project.             
000200*****************************************************************         
000210 01  CL-CLIMATE-RECORD.                                                   
000220     05  CL-INDEX-NAME         PIC X(08).                                 
000230     05  CL-CELL-LAT           PIC S9(3)V9(4) SIGN LEADING.               
000240     05  CL-CELL-LON           PIC S9(3)V9(4) SIGN LEADING.               
000250     05  CL-INDEX-VALUE        PIC S9(4)V9.                               
000260     05  FILLER                PIC X(04).                                 

000100*****************************************************************         
000110* 1-EVALUATION                                                            
000120* ----------------------------------------------------------------        
000130* CLIMATE RISK ASSESSMENT BATCH - PROPERTY EVALUATION DRIVER              
000140* ----------------------------------------------------------------        
000150* Reads one assessment request per property, scores it against            
000160* five peril models (hurricane wind, flood, heat stress, drought          
000170* and extreme precipitation) and writes one result record per             
000180* request to EVALRES.  EVALRES is in turn read by 2-SYNTHESE to           
000190* build the portfolio summary report.                                     
000200*                                                                         
000210* Reference tables (regional climate baselines, wind-to-damage            
000220* and flood depth-to-damage curves) are carried in member                 
000230* HAZTABS.  The flood grid and climate index files are read once          
000240* at the top of the run and held in a working-storage table for           
000250* the life of the run; the storm observation file is far too              
000260* large for that and is rescanned, record by record, for every            
000270* property that falls within range of the coastline.                      
000280*****************************************************************         
000290IDENTIFICATION DIVISION.                                                  
000300PROGRAM-ID.     1-EVALUATION.                                             
000310AUTHOR.         R HALVERSEN.                                              
000320INSTALLATION.   MIDSTATE MUTUAL INSURANCE CO - ACTUARIAL SYS.             
000330DATE-WRITTEN.   06/09/87.                                                 
000340DATE-COMPILED.                                                            
000350SECURITY.       COMPANY CONFIDENTIAL - ACTUARIAL DATA ONLY.               
000360*****************************************************************         
000370*                       C H A N G E   L O G                               
000380* ----------------------------------------------------------------        
000390* 060987  RH  0001  ORIGINAL PROGRAM.  HURRICANE AND FLOOD                
000400*                   PERILS ONLY, PER ACTUARIAL REQUEST AC-114.            
000410* 091287  RH  0006  ADDED HAVERSINE DISTANCE ROUTINE, STORM               
000420*                   FILE WAS PREVIOUSLY READ WHOLE INTO A TABLE           
000430*                   AND BLEW THE REGION.                                  
000440* 030488  RH  0014  ADDED HEAT STRESS PERIL PER AC-129.                   
000450* 112288  DO  0021  ADDED DROUGHT AND EXCESS PRECIPITATION                
000460*                   PERILS.  FIVE-PERIL MODEL NOW COMPLETE.               
000470* 051589  DO  0026  REGIONAL BASELINE FALLBACK TABLE ADDED FOR            
000480*                   LOCATIONS WITH NO DIRECT CLIMATE INDEX                
000490*                   RECORD.  SEE HAZTABS.                                 
000500* 082290  RH  0033  ASSET VALUE DEFAULT OF 1,000,000 ADDED FOR            
000510*                   BLANK/ZERO REQUESTS PER UNDERWRITING.                 
000520* 040691  MP  0040  30-YEAR PRESENT VALUE CALCULATION ADDED.              
000530*                   DISCOUNT 10%, CLIMATE ESCALATION 2%.                  
000540* 071292  MP  0047  FLOOD GRID NEAREST-CELL FALLBACK ADDED -              
000550*                   WAS DEFAULTING TO ZERO DEPTH TOO OFTEN.               
000560* 021593  RH  0052  WIDENED WK-SQRT-INPUT, NEWTON ROUTINE WAS             
000570*                   TRUNCATING ON LARGE DISTANCE REQUESTS.                
000580* 090894  DO  0058  BUILDING TYPE VALIDATION TIGHTENED PER                
000590*                   AUDIT FINDING 94-19.                                  
000600* 111395  MP  0063  CONCRETE WIND CURVE CAPPED AT .70, WAS                
000610*                   RUNNING TO 1.00 LIKE THE WOOD CURVE.                  
000620* 062398  TS  0071  Y2K - RUN-DATE ON SUMMARY NOW CENTURY                 
000630*                   WINDOWED IN 2-SYNTHESE, NO CHANGE HERE,               
000640*                   VERIFIED DATE-WRITTEN ABOVE IS COSMETIC.              
000650* 030304  TS  0079  ASSET VALUE FIELD WIDENED TO S9(11)V99                
000660*                   PER PORTFOLIO GROWTH, REQ AC-201.                     
000670* 091511  PW  0086  ADDED TOTAL-LOSS-PCT AND PRES-VALUE-PCT               
000680*                   OUTPUT FIELDS PER PORTFOLIO REVIEW REQUEST.           
000690*****************************************************************         
000700ENVIRONMENT DIVISION.                                                     
000710CONFIGURATION SECTION.                                                    
000720SOURCE-COMPUTER.    IBM-4381.                                             
000730OBJECT-COMPUTER.    IBM-4381.                                             
000740SPECIAL-NAMES.                                                            
000750    C01 IS TOP-OF-FORM                                                    
000760    CLASS WK-VALID-BLDG-CLASS IS 'W' 'C' 'R' 'I'                          
000770    UPSI-0 ON STATUS IS WK-TRACE-ON                                       
000780           OFF STATUS IS WK-TRACE-OFF.                                    
000790INPUT-OUTPUT SECTION.                                                     
000800FILE-CONTROL.                                                             
000810    SELECT ER-FILE ASSIGN TO EVALREQ                                      
000820        ORGANIZATION IS SEQUENTIAL                                        
000830        FILE STATUS IS WK-ER-STATUS.                                      
000840    SELECT TO-FILE ASSIGN TO STMOBS                                       
000850        ORGANIZATION IS SEQUENTIAL                                        
000860        FILE STATUS IS WK-TO-STATUS.                                      
000870    SELECT IN-FILE ASSIGN TO FLDGRID                                      
000880        ORGANIZATION IS SEQUENTIAL                                        
000890        FILE STATUS IS WK-IN-STATUS.                                      
000900    SELECT CL-FILE ASSIGN TO CLMIDX                                       
000910        ORGANIZATION IS SEQUENTIAL                                        
000920        FILE STATUS IS WK-CL-STATUS.                                      
000930    SELECT RS-FILE ASSIGN TO EVALRES                                      
000940        ORGANIZATION IS SEQUENTIAL                                        
000950        FILE STATUS IS WK-RS-STATUS.                                      
000960DATA DIVISION.                                                            
000970FILE SECTION.                                                             
000980FD  ER-FILE                                                               
000990    LABEL RECORDS ARE STANDARD                                            
001000    RECORD CONTAINS 50 CHARACTERS                                         
001010    BLOCK CONTAINS 0 RECORDS                                              
001020    DATA RECORD IS ER-REQUEST-RECORD.                                     
001030    COPY EVALREQ.                                                         
001040FD  TO-FILE                                                               
001050    LABEL RECORDS ARE STANDARD                                            
001060    RECORD CONTAINS 49 CHARACTERS                                         
001070    BLOCK CONTAINS 0 RECORDS                                              
001080    DATA RECORD IS TO-STORM-RECORD.                                       
001090    COPY STMOBS.                                                          
001100FD  IN-FILE                                                               
001110    LABEL RECORDS ARE STANDARD                                            
001120    RECORD CONTAINS 16 CHARACTERS                                         
001130    BLOCK CONTAINS 0 RECORDS                                              
001140    DATA RECORD IS IN-FLOOD-RECORD.                                       
001150    COPY FLDGRID.                                                         
001160FD  CL-FILE                                                               
001170    LABEL RECORDS ARE STANDARD                                            
001180    RECORD CONTAINS 31 CHARACTERS                                         
001190    BLOCK CONTAINS 0 RECORDS                                              
001200    DATA RECORD IS CL-CLIMATE-RECORD.                                     
001210    COPY CLMIDX.                                                          
001220FD  RS-FILE                                                               
001230    LABEL RECORDS ARE STANDARD                                            
001240    RECORD CONTAINS 294 CHARACTERS                                        
001250    BLOCK CONTAINS 0 RECORDS                                              
001260    DATA RECORD IS RS-RESULT-RECORD.                                      
001270    COPY EVALRES.                                                         
001280WORKING-STORAGE SECTION.                                                  
00129001  WK-FILE-STATUSES.                                                     
001300    05  WK-ER-STATUS          PIC X(02).                                  
001310    05  WK-TO-STATUS          PIC X(02).                                  
001320    05  WK-IN-STATUS          PIC X(02).                                  
001330    05  WK-CL-STATUS          PIC X(02).                                  
001340    05  WK-RS-STATUS          PIC X(02).                                  
001350    05  FILLER                PIC X(01).                                  
00136001  WK-EOF-SWITCHES.                                                      
001370    05  WK-REQ-EOF            PIC X(01) VALUE 'N'.                        
001380        88  WK-REQ-EOF-YES        VALUE 'Y'.                              
001390    05  WK-STORM-EOF          PIC X(01) VALUE 'N'.                        
001400        88  WK-STORM-EOF-YES      VALUE 'Y'.                              
001410    05  WK-FLOOD-LD-EOF       PIC X(01) VALUE 'N'.                        
001420        88  WK-FLOOD-LD-EOF-YES   VALUE 'Y'.                              
001430    05  WK-CLIM-LD-EOF        PIC X(01) VALUE 'N'.                        
001440        88  WK-CLIM-LD-EOF-YES    VALUE 'Y'.                              
001450    05  FILLER                PIC X(01).                                  
00146001  WK-FOUND-SWITCHES.                                                    
001470    05  WK-HURR-FOUND         PIC X(01).                                  
001480        88  WK-HURR-FOUND-YES     VALUE 'Y'.                              
001490        88  WK-HURR-FOUND-NO      VALUE 'N'.                              
001500    05  WK-FLOOD-CELL-FOUND   PIC X(01).                                  
001510        88  WK-FLCELL-FOUND-YES   VALUE 'Y'.                              
001520        88  WK-FLCELL-FOUND-NO    VALUE 'N'.                              
001530    05  WK-CLIMATE-FOUND      PIC X(01).                                  
001540        88  WK-CLIMATE-FOUND-YES  VALUE 'Y'.                              
001550        88  WK-CLIMATE-FOUND-NO   VALUE 'N'.                              
001560    05  WK-REG-FOUND          PIC X(01).                                  
001570        88  WK-REG-FOUND-YES      VALUE 'Y'.                              
001580        88  WK-REG-FOUND-NO       VALUE 'N'.                              
001590    05  FILLER                PIC X(01).                                  
00160001  WK-COUNTERS.                                                          
001610    05  WK-REQ-READ-CT        PIC S9(7) COMP VALUE 0.                     
001620    05  WK-REQ-OK-CT          PIC S9(7) COMP VALUE 0.                     
001630    05  WK-REQ-ERR-CT         PIC S9(7) COMP VALUE 0.                     
001640    05  WK-FLOOD-LOAD-CT      PIC S9(7) COMP VALUE 0.                     
001650    05  WK-CLIMATE-LOAD-CT    PIC S9(7) COMP VALUE 0.                     
001660    05  WK-TBL-IX             PIC S9(5) COMP VALUE 0.                     
001670    05  WK-YEAR-IX            PIC S9(3) COMP VALUE 0.                     
001680    05  FILLER                PIC X(01).                                  
001690*                                                                         
001700*    FLOOD GRID TABLE - LOADED ONCE, HELD FOR THE WHOLE RUN.              
001710*                                                                         
00172001  WK-FLOOD-TABLE-AREA.                                                  
001730    05  WK-FLOOD-ENTRY OCCURS 2000 TIMES.                                 
001740        10  WK-FLD-CELL-LAT   PIC S9(3)V9.                                
001750        10  WK-FLD-CELL-LON   PIC S9(3)V9.                                
001760        10  WK-FLD-DEPTH-M    PIC 9(2)V99.                                
001770*                                                                         
001780*    CLIMATE INDEX TABLE - LOADED ONCE, HELD FOR THE WHOLE RUN.           
001790*                                                                         
00180001  WK-CLIMATE-TABLE-AREA.                                                
001810    05  WK-CLIMATE-ENTRY OCCURS 6000 TIMES.                               
001820        10  WK-CLM-INDEX-NAME  PIC X(08).                                 
001830        10  WK-CLM-CELL-LAT    PIC S9(3)V9(4).                            
001840        10  WK-CLM-CELL-LON    PIC S9(3)V9(4).                            
001850        10  WK-CLM-INDEX-VALUE PIC S9(4)V9.                               
001860*                                                                         
001870*    HURRICANE - PER-STORM MAXIMUM DAMAGE, THIS PROPERTY ONLY.            
001880*                                                                         
00189001  WK-HURR-STORM-TBL-CT      PIC S9(5) COMP VALUE 0.                     
00190001  WK-HURR-STORM-TABLE.                                                  
001910    05  WK-HURR-STORM-ENTRY OCCURS 500 TIMES.                             
001920        10  WK-HURR-TBL-STORM-ID  PIC X(13).                              
001930        10  WK-HURR-TBL-MAX-DMG   PIC S9(1)V9(6).                         
001940*                                                                         
001950    COPY HAZTABS.                                                         
001960*                                                                         
00197001  WK-REQUEST-WORK.                                                      
001980    05  WK-LATITUDE           PIC S9(3)V9(4).                             
001990    05  WK-LONGITUDE          PIC S9(3)V9(4).                             
002000    05  WK-ASSET-VALUE        PIC S9(11)V99.                              
002010    05  WK-BUILDING-TYPE      PIC X(12).                                  
002020    05  WK-WIND-BLDG-TYPE     PIC X(01).                                  
002030    05  WK-FLOOD-BLDG-CODE    PIC X(01).                                  
002040    05  WK-VALID-FLAG         PIC X(01).                                  
002050        88  WK-VALID              VALUE 'Y'.                              
002060        88  WK-INVALID            VALUE 'N'.                              
002070    05  WK-ERROR-MSG          PIC X(40).                                  
002080    05  FILLER                PIC X(01).                                  
00209001  WK-HAZARD-RESULTS.                                                    
002100    05  WK-HURR-LOSS          PIC S9(11)V99.                              
002110    05  WK-HURR-CONF          PIC X(18).                                  
002120    05  WK-FLOOD-LOSS         PIC S9(11)V99.                              
002130    05  WK-FLOOD-CONF         PIC X(18).                                  
002140    05  WK-HEAT-LOSS          PIC S9(11)V99.                              
002150    05  WK-HEAT-CONF          PIC X(18).                                  
002160    05  WK-DRGT-LOSS          PIC S9(11)V99.                              
002170    05  WK-DRGT-CONF          PIC X(18).                                  
002180    05  WK-PRCP-LOSS          PIC S9(11)V99.                              
002190    05  WK-PRCP-CONF          PIC X(18).                                  
002200    05  WK-TOTAL-LOSS         PIC S9(11)V99.                              
002210    05  WK-TOTAL-PCT          PIC S9(3)V9(4).                             
002220    05  WK-PRESENT-VALUE      PIC S9(11)V99.                              
002230    05  WK-PV-ACCUM           PIC S9(11)V9(6).                            
002240    05  WK-PV-PCT             PIC S9(3)V9(4).                             
002250    05  FILLER                PIC X(01).                                  
00226001  WK-PV-WORK.                                                           
002270    05  WK-PV-YEAR-AMT        PIC S9(11)V9(6).                            
002280    05  FILLER                PIC X(01).                                  
002290*                                                                         
002300*    HURRICANE WORKING FIELDS.                                            
002310*                                                                         
00232001  WK-HURR-WORK.                                                         
002330    05  WK-HURR-DECAY         PIC S9V9(6).                                
002340    05  WK-HURR-EFF-WIND-KT   PIC S9(3)V9(2).                             
002350    05  WK-HURR-EFF-WIND-MPH  PIC S9(3)V9(2).                             
002360    05  WK-HURR-AVG-DMG       PIC S9(1)V9(6).                             
002370    05  WK-HURR-DMG-SUM       PIC S9(5)V9(6).                             
002380    05  WK-HURR-FREQ          PIC S9(3)V9(6).                             
002390    05  FILLER                PIC X(01).                                  
00240001  WK-WIND-WORK.                                                         
002410    05  WK-WIND-MPH           PIC S9(3)V9(2).                             
002420    05  WK-WIND-DMG-RATIO     PIC S9(1)V9(6).                             
002430    05  FILLER                PIC X(01).                                  
002440*                                                                         
002450*    FLOOD WORKING FIELDS.                                                
002460*                                                                         
00247001  WK-FLOOD-WORK.                                                        
002480    05  WK-CELL-LAT           PIC S9(3)V9.                                
002490    05  WK-CELL-LON           PIC S9(3)V9.                                
002500    05  WK-ROUND-INT          PIC S9(4) COMP.                             
002510    05  WK-FLOOD-DEPTH        PIC S9(2)V99.                               
002520    05  WK-FLOOD-DMG-RATIO    PIC S9(1)V9(6).                             
002530    05  WK-FLOOD-DLAT         PIC S9(3)V9(4).                             
002540    05  WK-FLOOD-DLON         PIC S9(3)V9(4).                             
002550    05  WK-FLOOD-DIST2        PIC S9(5)V9(4).                             
002560    05  WK-FLOOD-BEST-DIST2   PIC S9(5)V9(4).                             
002570    05  WK-FLOOD-BEST-IX      PIC S9(5) COMP VALUE 0.                     
002580    05  WK-FLOOD-LOW-IX       PIC S9(5) COMP VALUE 0.                     
002590    05  WK-FLOOD-HIGH-IX      PIC S9(5) COMP VALUE 0.                     
002600    05  FILLER                PIC X(01).                                  
002610*                                                                         
002620*    HEAT, DROUGHT, PRECIPITATION WORKING FIELDS.                         
002630*                                                                         
00264001  WK-CLIMATE-WORK.                                                      
002650    05  WK-CLIMATE-WANT-NAME  PIC X(08).                                  
002660    05  WK-CLIMATE-VALUE      PIC S9(4)V9.                                
002670    05  WK-BASE-CDD           PIC 9(3).                                   
002680    05  WK-BASE-TXX           PIC 9(2).                                   
002690    05  WK-BASE-RX5DAY        PIC 9(3).                                   
002700    05  WK-HEAT-INDEX         PIC S9(4)V9.                                
002710    05  WK-HEAT-DMG-RATIO     PIC S9(1)V9(6).                             
002720    05  WK-DRGT-INDEX         PIC S9(4)V9.                                
002730    05  WK-DRGT-DMG-RATIO     PIC S9(1)V9(6).                             
002740    05  WK-PRCP-INDEX         PIC S9(4)V9.                                
002750    05  WK-PRCP-DMG-RATIO     PIC S9(1)V9(6).                             
002760    05  FILLER                PIC X(01).                                  
002770*                                                                         
002780*    HAVERSINE DISTANCE / TRIG LIBRARY WORKING FIELDS.                    
002790*    NO SIN/COS/SQRT INTRINSIC IS AVAILABLE ON THIS COMPILER -            
002800*    EACH IS A HAND-ROLLED SERIES, SEE PARAGRAPHS 9300-9380.              
002810*                                                                         
00282001  WK-TRIG-WORK.                                                         
002830    05  WK-PI                 PIC S9V9(9) VALUE 3.141592654.              
002840    05  WK-HAV-LAT1           PIC S9(3)V9(4).                             
002850    05  WK-HAV-LAT2           PIC S9(3)V9(4).                             
002860    05  WK-HAV-LON1           PIC S9(3)V9(4).                             
002870    05  WK-HAV-LON2           PIC S9(3)V9(4).                             
002880    05  WK-HAV-LAT1-RAD       PIC S9V9(9).                                
002890    05  WK-HAV-LAT2-RAD       PIC S9V9(9).                                
002900    05  WK-HAV-DLAT-RAD       PIC S9V9(9).                                
002910    05  WK-HAV-DLON-RAD       PIC S9V9(9).                                
002920    05  WK-HAV-SIN-DLAT2      PIC S9V9(9).                                
002930    05  WK-HAV-SIN-DLON2      PIC S9V9(9).                                
002940    05  WK-HAV-COS-LAT1       PIC S9V9(9).                                
002950    05  WK-HAV-COS-LAT2       PIC S9V9(9).                                
002960    05  WK-HAV-A              PIC S9V9(9).                                
002970    05  WK-HAV-ONE-MINUS-A    PIC S9V9(9).                                
002980    05  WK-HAV-SQRT-A         PIC S9V9(9).                                
002990    05  WK-HAV-SQRT-1MA       PIC S9V9(9).                                
003000    05  WK-HAV-C              PIC S9V9(9).                                
003010    05  WK-DISTANCE-KM        PIC S9(5)V9(2).                             
003020    05  WK-TRIG-X             PIC S9V9(9).                                
003030    05  WK-TRIG-SIN           PIC S9V9(9).                                
003040    05  WK-TRIG-COS           PIC S9V9(9).                                
003050    05  WK-TRIG-ATAN          PIC S9V9(9).                                
003060    05  WK-ATAN2-Y            PIC S9V9(9).                                
003070    05  WK-ATAN2-X            PIC S9V9(9).                                
003080    05  WK-ATAN2-RESULT       PIC S9V9(9).                                
003090    05  FILLER                PIC X(01).                                  
00310001  WK-SQRT-WORK.                                                         
003110    05  WK-SQRT-INPUT         PIC S9(5)V9(6).                             
003120    05  WK-SQRT-RESULT        PIC S9(5)V9(6).                             
003130    05  WK-SQRT-X             PIC S9(5)V9(6).                             
003140    05  WK-SQRT-ITER          PIC S9(2) COMP VALUE 0.                     
003150    05  FILLER                PIC X(01).                                  
003160PROCEDURE DIVISION.                                                       
003170*****************************************************************         
003180 0000-MAIN-PROCEDURE.                                                     
003190*****************************************************************         
003200    PERFORM 1000-INITIALIZE                                               
003210    PERFORM 2000-LOAD-REFERENCE-TABLES                                    
003220    PERFORM 3000-READ-REQUEST                                             
003230    PERFORM 3100-PROCESS-ONE-REQUEST THRU 3100-EXIT                       
003240        UNTIL WK-REQ-EOF-YES                                              
003250    PERFORM 9900-TERMINATE                                                
003260    STOP RUN.                                                             
003270*****************************************************************         
003280 1000-INITIALIZE.                                                         
003290*****************************************************************         
003300    OPEN INPUT  ER-FILE                                                   
003310    OPEN OUTPUT RS-FILE                                                   
003320    IF WK-ER-STATUS NOT = '00'                                            
003330        DISPLAY 'EVALREQ OPEN FAILED, STATUS ' WK-ER-STATUS               
003340        STOP RUN                                                          
003350    END-IF                                                                
003360    .                                                                     
003370*****************************************************************         
003380 2000-LOAD-REFERENCE-TABLES.                                              
003390*****************************************************************         
003400    PERFORM 2100-LOAD-FLOOD-TABLE                                         
003410    PERFORM 2200-LOAD-CLIMATE-TABLE                                       
003420    .                                                                     
003430 2100-LOAD-FLOOD-TABLE.                                                   
003440    OPEN INPUT IN-FILE                                                    
003450    PERFORM 2110-READ-FLOOD-RECORD                                        
003460    PERFORM 2120-STORE-FLOOD-RECORD THRU 2120-EXIT                        
003470        UNTIL WK-FLOOD-LD-EOF-YES                                         
003480    CLOSE IN-FILE                                                         
003490    .                                                                     
003500 2110-READ-FLOOD-RECORD.                                                  
003510    READ IN-FILE                                                          
003520        AT END SET WK-FLOOD-LD-EOF-YES TO TRUE                            
003530        NOT AT END CONTINUE                                               
003540    END-READ                                                              
003550    .                                                                     
003560 2120-STORE-FLOOD-RECORD.                                                 
003570    ADD 1 TO WK-FLOOD-LOAD-CT                                             
003580    MOVE IN-CELL-LAT                                                      
003590        TO WK-FLD-CELL-LAT(WK-FLOOD-LOAD-CT)                              
003600    MOVE IN-CELL-LON                                                      
003610        TO WK-FLD-CELL-LON(WK-FLOOD-LOAD-CT)                              
003620    MOVE IN-FLOOD-DEPTH-M                                                 
003630        TO WK-FLD-DEPTH-M(WK-FLOOD-LOAD-CT)                               
003640    PERFORM 2110-READ-FLOOD-RECORD                                        
003650    .                                                                     
003660 2120-EXIT.                                                               
003670    EXIT.                                                                 
003680 2200-LOAD-CLIMATE-TABLE.                                                 
003690    OPEN INPUT CL-FILE                                                    
003700    PERFORM 2210-READ-CLIMATE-RECORD                                      
003710    PERFORM 2220-STORE-CLIMATE-RECORD THRU 2220-EXIT                      
003720        UNTIL WK-CLIM-LD-EOF-YES                                          
003730    CLOSE CL-FILE                                                         
003740    .                                                                     
003750 2210-READ-CLIMATE-RECORD.                                                
003760    READ CL-FILE                                                          
003770        AT END SET WK-CLIM-LD-EOF-YES TO TRUE                             
003780        NOT AT END CONTINUE                                               
003790    END-READ                                                              
003800    .                                                                     
003810 2220-STORE-CLIMATE-RECORD.                                               
003820    ADD 1 TO WK-CLIMATE-LOAD-CT                                           
003830    MOVE CL-INDEX-NAME                                                    
003840        TO WK-CLM-INDEX-NAME(WK-CLIMATE-LOAD-CT)                          
003850    MOVE CL-CELL-LAT                                                      
003860        TO WK-CLM-CELL-LAT(WK-CLIMATE-LOAD-CT)                            
003870    MOVE CL-CELL-LON                                                      
003880        TO WK-CLM-CELL-LON(WK-CLIMATE-LOAD-CT)                            
003890    MOVE CL-INDEX-VALUE                                                   
003900        TO WK-CLM-INDEX-VALUE(WK-CLIMATE-LOAD-CT)                         
003910    PERFORM 2210-READ-CLIMATE-RECORD                                      
003920    .                                                                     
003930 2220-EXIT.                                                               
003940    EXIT.                                                                 
003950*****************************************************************         
003960 3000-READ-REQUEST.                                                       
003970*****************************************************************         
003980    READ ER-FILE                                                          
003990        AT END SET WK-REQ-EOF-YES TO TRUE                                 
004000        NOT AT END ADD 1 TO WK-REQ-READ-CT                                
004010    END-READ                                                              
004020    .                                                                     
004030*****************************************************************         
004040 3100-PROCESS-ONE-REQUEST.                                                
004050*****************************************************************         
004060    PERFORM 3200-VALIDATE-REQUEST                                         
004070    IF WK-INVALID                                                         
004080        PERFORM 3900-WRITE-ERROR-RESULT                                   
004090    ELSE                                                                  
004100        IF WK-TRACE-ON                                                    
004110            DISPLAY 'PROCESSING REQUEST ' ER-REQUEST-ID                   
004120        END-IF                                                            
004130        PERFORM 3250-MAP-BUILDING-CODES                                   
004140        PERFORM 4000-HURRICANE-CALC THRU 4190-HURRICANE-CALC-EXIT         
004150        PERFORM 5000-FLOOD-CALC THRU 5190-FLOOD-CALC-EXIT                 
004160        PERFORM 6000-HEAT-CALC THRU 6190-HEAT-CALC-EXIT                   
004170        PERFORM 7000-DROUGHT-CALC THRU 7190-DROUGHT-CALC-EXIT             
004180        PERFORM 8000-PRECIP-CALC THRU 8190-PRECIP-CALC-EXIT               
004190        PERFORM 3300-SUM-HAZARD-LOSSES                                    
004200        PERFORM 3400-PRESENT-VALUE-CALC                                   
004210        PERFORM 3950-WRITE-OK-RESULT                                      
004220    END-IF                                                                
004230    PERFORM 3000-READ-REQUEST                                             
004240    .                                                                     
004250 3100-EXIT.                                                               
004260    EXIT.                                                                 
004270*****************************************************************         
004280 3200-VALIDATE-REQUEST.                                                   
004290*****************************************************************         
004300    SET WK-VALID TO TRUE                                                  
004310    MOVE SPACES TO WK-ERROR-MSG                                           
004320    MOVE ER-LATITUDE  TO WK-LATITUDE                                      
004330    MOVE ER-LONGITUDE TO WK-LONGITUDE                                     
004340    IF WK-LATITUDE < -90.0000 OR WK-LATITUDE > 90.0000                    
004350        SET WK-INVALID TO TRUE                                            
004360        MOVE 'LATITUDE OUT OF RANGE' TO WK-ERROR-MSG                      
004370        GO TO 3200-EXIT                                                   
004380    END-IF                                                                
004390    IF WK-LONGITUDE < -180.0000 OR WK-LONGITUDE > 180.0000                
004400        SET WK-INVALID TO TRUE                                            
004410        MOVE 'LONGITUDE OUT OF RANGE' TO WK-ERROR-MSG                     
004420        GO TO 3200-EXIT                                                   
004430    END-IF                                                                
004440    IF ER-ASSET-VALUE = ZERO                                              
004450        MOVE 1000000.00 TO WK-ASSET-VALUE                                 
004460    ELSE                                                                  
004470        MOVE ER-ASSET-VALUE TO WK-ASSET-VALUE                             
004480    END-IF                                                                
004490    IF WK-ASSET-VALUE NOT > ZERO                                          
004500        SET WK-INVALID TO TRUE                                            
004510        MOVE 'ASSET VALUE NOT POSITIVE' TO WK-ERROR-MSG                   
004520        GO TO 3200-EXIT                                                   
004530    END-IF                                                                
004540    IF ER-BUILDING-TYPE = SPACES                                          
004550        MOVE 'WOOD_FRAME' TO WK-BUILDING-TYPE                             
004560    ELSE                                                                  
004570        MOVE ER-BUILDING-TYPE TO WK-BUILDING-TYPE                         
004580    END-IF                                                                
004590    IF WK-BUILDING-TYPE NOT = 'WOOD_FRAME'   AND                          
004600       WK-BUILDING-TYPE NOT = 'CONCRETE'     AND                          
004610       WK-BUILDING-TYPE NOT = 'RESIDENTIAL'  AND                          
004620       WK-BUILDING-TYPE NOT = 'COMMERCIAL'   AND                          
004630       WK-BUILDING-TYPE NOT = 'INDUSTRIAL'                                
004640        SET WK-INVALID TO TRUE                                            
004650        MOVE 'INVALID BUILDING TYPE' TO WK-ERROR-MSG                      
004660    END-IF                                                                
004670    .                                                                     
004680 3200-EXIT.                                                               
004690    EXIT.                                                                 
004700*****************************************************************         
004710 3250-MAP-BUILDING-CODES.                                                 
004720*****************************************************************         
004730    EVALUATE WK-BUILDING-TYPE                                             
004740        WHEN 'CONCRETE'                                                   
004750            MOVE 'C' TO WK-WIND-BLDG-TYPE                                 
004760        WHEN OTHER                                                        
004770            MOVE 'W' TO WK-WIND-BLDG-TYPE                                 
004780    END-EVALUATE                                                          
004790    EVALUATE WK-BUILDING-TYPE                                             
004800        WHEN 'COMMERCIAL'                                                 
004810            MOVE 'C' TO WK-FLOOD-BLDG-CODE                                
004820        WHEN 'INDUSTRIAL'                                                 
004830            MOVE 'I' TO WK-FLOOD-BLDG-CODE                                
004840        WHEN OTHER                                                        
004850            MOVE 'R' TO WK-FLOOD-BLDG-CODE                                
004860    END-EVALUATE                                                          
004870    .                                                                     
004880*****************************************************************         
004890 3300-SUM-HAZARD-LOSSES.                                                  
004900*****************************************************************         
004910    COMPUTE WK-TOTAL-LOSS =                                               
004920        WK-HURR-LOSS + WK-FLOOD-LOSS + WK-HEAT-LOSS                       
004930        + WK-DRGT-LOSS + WK-PRCP-LOSS                                     
004940    COMPUTE WK-TOTAL-PCT ROUNDED =                                        
004950        (WK-TOTAL-LOSS / WK-ASSET-VALUE) * 100                            
004960    .                                                                     
004970*****************************************************************         
004980 3400-PRESENT-VALUE-CALC.                                                 
004990*****************************************************************         
005000    MOVE ZERO TO WK-PV-ACCUM                                              
005010    PERFORM 3410-PV-YEAR-STEP                                             
005020        VARYING WK-YEAR-IX FROM 1 BY 1                                    
005030        UNTIL WK-YEAR-IX > 30                                             
005040    COMPUTE WK-PRESENT-VALUE ROUNDED = WK-PV-ACCUM                        
005050    COMPUTE WK-PV-PCT ROUNDED =                                           
005060        (WK-PRESENT-VALUE / WK-ASSET-VALUE) * 100                         
005070    .                                                                     
005080 3410-PV-YEAR-STEP.                                                       
005090*                                         RATE 10 PCT, ESC 2 PCT          
005100    COMPUTE WK-PV-YEAR-AMT ROUNDED =                                      
005110        WK-TOTAL-LOSS * (1.02 ** WK-YEAR-IX)                              
005120                       / (1.10 ** WK-YEAR-IX)                             
005130    ADD WK-PV-YEAR-AMT TO WK-PV-ACCUM                                     
005140    .                                                                     
005150*****************************************************************         
005160 3900-WRITE-ERROR-RESULT.                                                 
005170*****************************************************************         
005180    INITIALIZE RS-RESULT-RECORD                                           
005190    MOVE ER-REQUEST-ID TO RS-REQUEST-ID                                   
005200    MOVE 'ERROR' TO RS-STATUS                                             
005210    MOVE WK-ERROR-MSG TO RS-ERROR-MSG                                     
005220    MOVE ER-ASSET-VALUE TO RS-ASSET-VALUE                                 
005230    WRITE RS-RESULT-RECORD                                                
005240    ADD 1 TO WK-REQ-ERR-CT                                                
005250    .                                                                     
005260*****************************************************************         
005270 3950-WRITE-OK-RESULT.                                                    
005280*****************************************************************         
005290    INITIALIZE RS-RESULT-RECORD                                           
005300    MOVE ER-REQUEST-ID        TO RS-REQUEST-ID                            
005310    MOVE 'OK'                 TO RS-STATUS                                
005320    MOVE WK-ASSET-VALUE       TO RS-ASSET-VALUE                           
005330    MOVE WK-HURR-LOSS         TO RS-HURR-ANNUAL-LOSS                      
005340    MOVE WK-HURR-CONF         TO RS-HURR-CONFIDENCE                       
005350    MOVE WK-FLOOD-LOSS        TO RS-FLOOD-ANNUAL-LOSS                     
005360    MOVE WK-FLOOD-CONF        TO RS-FLOOD-CONFIDENCE                      
005370    MOVE WK-HEAT-LOSS         TO RS-HEAT-ANNUAL-LOSS                      
005380    MOVE WK-HEAT-CONF         TO RS-HEAT-CONFIDENCE                       
005390    MOVE WK-DRGT-LOSS         TO RS-DRGT-ANNUAL-LOSS                      
005400    MOVE WK-DRGT-CONF         TO RS-DRGT-CONFIDENCE                       
005410    MOVE WK-PRCP-LOSS         TO RS-PRCP-ANNUAL-LOSS                      
005420    MOVE WK-PRCP-CONF         TO RS-PRCP-CONFIDENCE                       
005430    MOVE WK-TOTAL-LOSS        TO RS-TOTAL-ANNUAL-LOSS                     
005440    MOVE WK-TOTAL-PCT         TO RS-TOTAL-LOSS-PCT                        
005450    MOVE WK-PRESENT-VALUE     TO RS-PRESENT-VALUE-30YR                    
005460    MOVE WK-PV-PCT            TO RS-PRES-VALUE-PCT                        
005470    WRITE RS-RESULT-RECORD                                                
005480    ADD 1 TO WK-REQ-OK-CT                                                 
005490    .                                                                     
005500*****************************************************************         
005510*    HURRICANE WIND PERIL                                                 
005520*****************************************************************         
005530 4000-HURRICANE-CALC.                                                     
005540    MOVE ZERO TO WK-HURR-STORM-TBL-CT                                     
005550    PERFORM 4100-HURRICANE-SCAN-STORMS                                    
005560    PERFORM 4180-HURRICANE-COMPUTE-RESULT                                 
005570    .                                                                     
005580 4100-HURRICANE-SCAN-STORMS.                                              
005590    MOVE 'N' TO WK-STORM-EOF                                              
005600    OPEN INPUT TO-FILE                                                    
005610    PERFORM 4110-READ-STORM-RECORD                                        
005620    PERFORM 4120-EVAL-STORM-OBS THRU 4120-EXIT                            
005630        UNTIL WK-STORM-EOF-YES                                            
005640    CLOSE TO-FILE                                                         
005650    .                                                                     
005660 4110-READ-STORM-RECORD.                                                  
005670    READ TO-FILE                                                          
005680        AT END SET WK-STORM-EOF-YES TO TRUE                               
005690        NOT AT END CONTINUE                                               
005700    END-READ                                                              
005710    .                                                                     
005720 4120-EVAL-STORM-OBS.                                                     
005730    IF TO-OBS-LAT NOT NUMERIC OR TO-OBS-LON NOT NUMERIC                   
005740                           OR TO-WIND-KT NOT NUMERIC                      
005750        GO TO 4120-READ-NEXT                                              
005760    END-IF                                                                
005770    MOVE WK-LATITUDE  TO WK-HAV-LAT1                                      
005780    MOVE WK-LONGITUDE TO WK-HAV-LON1                                      
005790    MOVE TO-OBS-LAT   TO WK-HAV-LAT2                                      
005800    MOVE TO-OBS-LON   TO WK-HAV-LON2                                      
005810    PERFORM 9200-HAVERSINE-DISTANCE                                       
005820    IF WK-DISTANCE-KM > 200                                               
005830        GO TO 4120-READ-NEXT                                              
005840    END-IF                                                                
005850    COMPUTE WK-SQRT-INPUT = 1 - (WK-DISTANCE-KM / 200)                    
005860    PERFORM 9300-SQUARE-ROOT                                              
005870    MOVE WK-SQRT-RESULT TO WK-HURR-DECAY                                  
005880    COMPUTE WK-HURR-EFF-WIND-KT =                                         
005890        TO-WIND-KT * WK-HURR-DECAY                                        
005900    COMPUTE WK-HURR-EFF-WIND-MPH =                                        
005910        WK-HURR-EFF-WIND-KT * 1.15078                                     
005920    IF WK-HURR-EFF-WIND-MPH < 74                                          
005930        GO TO 4120-READ-NEXT                                              
005940    END-IF                                                                
005950    MOVE WK-HURR-EFF-WIND-MPH TO WK-WIND-MPH                              
005960    PERFORM 9000-WIND-DAMAGE-LOOKUP                                       
005970    PERFORM 4130-UPDATE-STORM-MAX                                         
005980    .                                                                     
005990 4120-READ-NEXT.                                                          
006000    PERFORM 4110-READ-STORM-RECORD                                        
006010    .                                                                     
006020 4120-EXIT.                                                               
006030    EXIT.                                                                 
006040 4130-UPDATE-STORM-MAX.                                                   
006050    SET WK-HURR-FOUND-NO TO TRUE                                          
006060    PERFORM 4131-SEARCH-STORM-ENTRY                                       
006070        VARYING WK-TBL-IX FROM 1 BY 1                                     
006080        UNTIL WK-TBL-IX > WK-HURR-STORM-TBL-CT                            
006090    IF WK-HURR-FOUND-NO                                                   
006100       AND WK-HURR-STORM-TBL-CT < 500                                     
006110        ADD 1 TO WK-HURR-STORM-TBL-CT                                     
006120        MOVE TO-STORM-ID                                                  
006130            TO WK-HURR-TBL-STORM-ID(WK-HURR-STORM-TBL-CT)                 
006140        MOVE WK-WIND-DMG-RATIO                                            
006150            TO WK-HURR-TBL-MAX-DMG(WK-HURR-STORM-TBL-CT)                  
006160    END-IF                                                                
006170    .                                                                     
006180 4131-SEARCH-STORM-ENTRY.                                                 
006190    IF WK-HURR-TBL-STORM-ID(WK-TBL-IX) = TO-STORM-ID                      
006200        SET WK-HURR-FOUND-YES TO TRUE                                     
006210        IF WK-WIND-DMG-RATIO > WK-HURR-TBL-MAX-DMG(WK-TBL-IX)             
006220            MOVE WK-WIND-DMG-RATIO                                        
006230                TO WK-HURR-TBL-MAX-DMG(WK-TBL-IX)                         
006240        END-IF                                                            
006250        MOVE WK-HURR-STORM-TBL-CT TO WK-TBL-IX                            
006260    END-IF                                                                
006270    .                                                                     
006280 4180-HURRICANE-COMPUTE-RESULT.                                           
006290    IF WK-HURR-STORM-TBL-CT = ZERO                                        
006300        MOVE ZERO TO WK-HURR-LOSS                                         
006310        MOVE 'LOW RISK' TO WK-HURR-CONF                                   
006320    ELSE                                                                  
006330        MOVE ZERO TO WK-HURR-DMG-SUM                                      
006340        PERFORM 4185-SUM-STORM-DMG                                        
006350            VARYING WK-TBL-IX FROM 1 BY 1                                 
006360            UNTIL WK-TBL-IX > WK-HURR-STORM-TBL-CT                        
006370        COMPUTE WK-HURR-AVG-DMG ROUNDED =                                 
006380            WK-HURR-DMG-SUM / WK-HURR-STORM-TBL-CT                        
006390        COMPUTE WK-HURR-FREQ ROUNDED =                                    
006400            WK-HURR-STORM-TBL-CT / 50                                     
006410        COMPUTE WK-HURR-LOSS ROUNDED =                                    
006420            WK-HURR-FREQ * WK-HURR-AVG-DMG                                
006430                         * WK-ASSET-VALUE * 0.22                          
006440        IF WK-HURR-STORM-TBL-CT >= 5                                      
006450            MOVE 'HIGH' TO WK-HURR-CONF                                   
006460        ELSE                                                              
006470            MOVE 'MEDIUM' TO WK-HURR-CONF                                 
006480        END-IF                                                            
006490    END-IF                                                                
006500    .                                                                     
006510 4185-SUM-STORM-DMG.                                                      
006520    ADD WK-HURR-TBL-MAX-DMG(WK-TBL-IX) TO WK-HURR-DMG-SUM                 
006530    .                                                                     
006540 4190-HURRICANE-CALC-EXIT.                                                
006550    EXIT.                                                                 
006560*****************************************************************         
006570*    FLOOD PERIL                                                          
006580*****************************************************************         
006590 5000-FLOOD-CALC.                                                         
006600    PERFORM 5100-FLOOD-ROUND-CELL                                         
006610    PERFORM 5150-FLOOD-FIND-EXACT-CELL                                    
006620    IF WK-FLCELL-FOUND-NO                                                 
006630        PERFORM 5160-FLOOD-FIND-NEAREST-CELL                              
006640    END-IF                                                                
006650    IF WK-FLOOD-DEPTH NOT > ZERO                                          
006660        MOVE ZERO TO WK-FLOOD-LOSS                                        
006670        MOVE 'LOW RISK' TO WK-FLOOD-CONF                                  
006680    ELSE                                                                  
006690        PERFORM 9050-FLOOD-DAMAGE-LOOKUP                                  
006700        COMPUTE WK-FLOOD-LOSS ROUNDED =                                   
006710            WK-FLOOD-DMG-RATIO * WK-ASSET-VALUE * 0.80                    
006720        MOVE 'HIGH' TO WK-FLOOD-CONF                                      
006730    END-IF                                                                
006740    .                                                                     
006750 5100-FLOOD-ROUND-CELL.                                                   
006760    COMPUTE WK-ROUND-INT ROUNDED = WK-LATITUDE * 2                        
006770    COMPUTE WK-CELL-LAT = WK-ROUND-INT / 2                                
006780    COMPUTE WK-ROUND-INT ROUNDED = WK-LONGITUDE * 2                       
006790    COMPUTE WK-CELL-LON = WK-ROUND-INT / 2                                
006800    .                                                                     
006810 5150-FLOOD-FIND-EXACT-CELL.                                              
006820    SET WK-FLCELL-FOUND-NO TO TRUE                                        
006830    MOVE ZERO TO WK-FLOOD-DEPTH                                           
006840    PERFORM 5151-SEARCH-EXACT-CELL                                        
006850        VARYING WK-TBL-IX FROM 1 BY 1                                     
006860        UNTIL WK-TBL-IX > WK-FLOOD-LOAD-CT                                
006870    .                                                                     
006880 5151-SEARCH-EXACT-CELL.                                                  
006890    IF WK-FLD-CELL-LAT(WK-TBL-IX) = WK-CELL-LAT                           
006900       AND WK-FLD-CELL-LON(WK-TBL-IX) = WK-CELL-LON                       
006910        SET WK-FLCELL-FOUND-YES TO TRUE                                   
006920        MOVE WK-FLD-DEPTH-M(WK-TBL-IX) TO WK-FLOOD-DEPTH                  
006930        MOVE WK-FLOOD-LOAD-CT TO WK-TBL-IX                                
006940    END-IF                                                                
006950    .                                                                     
006960 5160-FLOOD-FIND-NEAREST-CELL.                                            
006970    MOVE 999999 TO WK-FLOOD-BEST-DIST2                                    
006980    MOVE ZERO TO WK-FLOOD-BEST-IX                                         
006990    PERFORM 5161-NEAREST-CELL-SCAN                                        
007000        VARYING WK-TBL-IX FROM 1 BY 1                                     
007010        UNTIL WK-TBL-IX > WK-FLOOD-LOAD-CT                                
007020    IF WK-FLOOD-BEST-IX > ZERO                                            
007030        MOVE WK-FLD-DEPTH-M(WK-FLOOD-BEST-IX)                             
007040            TO WK-FLOOD-DEPTH                                             
007050    ELSE                                                                  
007060        MOVE ZERO TO WK-FLOOD-DEPTH                                       
007070    END-IF                                                                
007080    .                                                                     
007090 5161-NEAREST-CELL-SCAN.                                                  
007100    COMPUTE WK-FLOOD-DLAT =                                               
007110        WK-LATITUDE - WK-FLD-CELL-LAT(WK-TBL-IX)                          
007120    COMPUTE WK-FLOOD-DLON =                                               
007130        WK-LONGITUDE - WK-FLD-CELL-LON(WK-TBL-IX)                         
007140    COMPUTE WK-FLOOD-DIST2 =                                              
007150        (WK-FLOOD-DLAT * WK-FLOOD-DLAT)                                   
007160        + (WK-FLOOD-DLON * WK-FLOOD-DLON)                                 
007170    IF WK-FLOOD-DIST2 < 4.0                                               
007180        IF WK-FLOOD-DIST2 < WK-FLOOD-BEST-DIST2                           
007190            MOVE WK-FLOOD-DIST2 TO WK-FLOOD-BEST-DIST2                    
007200            MOVE WK-TBL-IX TO WK-FLOOD-BEST-IX                            
007210        END-IF                                                            
007220    END-IF                                                                
007230    .                                                                     
007240 5190-FLOOD-CALC-EXIT.                                                    
007250    EXIT.                                                                 
007260*****************************************************************         
007270*    HEAT STRESS PERIL                                                    
007280*****************************************************************         
007290 6000-HEAT-CALC.                                                          
007300    MOVE 'TXX     ' TO WK-CLIMATE-WANT-NAME                               
007310    PERFORM 9150-CLIMATE-INDEX-LOOKUP                                     
007320    IF WK-CLIMATE-FOUND-YES                                               
007330        MOVE WK-CLIMATE-VALUE TO WK-HEAT-INDEX                            
007340        MOVE 'MEDIUM' TO WK-HEAT-CONF                                     
007350    ELSE                                                                  
007360        PERFORM 9100-REGIONAL-BASELINE-LOOKUP                             
007370        IF WK-REG-FOUND-YES                                               
007380            MOVE WK-BASE-TXX TO WK-HEAT-INDEX                             
007390            MOVE 'REGIONAL BASELINE' TO WK-HEAT-CONF                      
007400        ELSE                                                              
007410            MOVE ZERO TO WK-HEAT-LOSS                                     
007420            MOVE 'NO DATA' TO WK-HEAT-CONF                                
007430            GO TO 6190-HEAT-CALC-EXIT                                     
007440        END-IF                                                            
007450    END-IF                                                                
007460    PERFORM 6300-HEAT-DAMAGE-FUNCTION                                     
007470    COMPUTE WK-HEAT-LOSS ROUNDED =                                        
007480        WK-HEAT-DMG-RATIO * WK-ASSET-VALUE * 0.50                         
007490    .                                                                     
007500 6300-HEAT-DAMAGE-FUNCTION.                                               
007510    EVALUATE TRUE                                                         
007520        WHEN WK-HEAT-INDEX < 30                                           
007530            MOVE ZERO TO WK-HEAT-DMG-RATIO                                
007540        WHEN WK-HEAT-INDEX < 35                                           
007550            COMPUTE WK-HEAT-DMG-RATIO ROUNDED =                           
007560                0.001 + (WK-HEAT-INDEX - 30) * 0.0002                     
007570        WHEN WK-HEAT-INDEX < 40                                           
007580            COMPUTE WK-HEAT-DMG-RATIO ROUNDED =                           
007590                0.002 + (WK-HEAT-INDEX - 35) * 0.0004                     
007600        WHEN WK-HEAT-INDEX < 45                                           
007610            COMPUTE WK-HEAT-DMG-RATIO ROUNDED =                           
007620                0.004 + (WK-HEAT-INDEX - 40) * 0.0008                     
007630        WHEN OTHER                                                        
007640            COMPUTE WK-HEAT-DMG-RATIO ROUNDED =                           
007650                0.008 + (WK-HEAT-INDEX - 45) * 0.0012                     
007660    END-EVALUATE                                                          
007670    .                                                                     
007680 6190-HEAT-CALC-EXIT.                                                     
007690    EXIT.                                                                 
007700*****************************************************************         
007710*    DROUGHT PERIL                                                        
007720*****************************************************************         
007730 7000-DROUGHT-CALC.                                                       
007740    MOVE 'CDD     ' TO WK-CLIMATE-WANT-NAME                               
007750    PERFORM 9150-CLIMATE-INDEX-LOOKUP                                     
007760    IF WK-CLIMATE-FOUND-YES                                               
007770        MOVE WK-CLIMATE-VALUE TO WK-DRGT-INDEX                            
007780        MOVE 'MEDIUM' TO WK-DRGT-CONF                                     
007790    ELSE                                                                  
007800        PERFORM 9100-REGIONAL-BASELINE-LOOKUP                             
007810        IF WK-REG-FOUND-YES                                               
007820            MOVE WK-BASE-CDD TO WK-DRGT-INDEX                             
007830            MOVE 'REGIONAL BASELINE' TO WK-DRGT-CONF                      
007840        ELSE                                                              
007850            MOVE ZERO TO WK-DRGT-LOSS                                     
007860            MOVE 'NO DATA' TO WK-DRGT-CONF                                
007870            GO TO 7190-DROUGHT-CALC-EXIT                                  
007880        END-IF                                                            
007890    END-IF                                                                
007900    PERFORM 7300-DROUGHT-DAMAGE-FUNCTION                                  
007910    COMPUTE WK-DRGT-LOSS ROUNDED =                                        
007920        WK-DRGT-DMG-RATIO * WK-ASSET-VALUE * 0.60                         
007930    .                                                                     
007940 7300-DROUGHT-DAMAGE-FUNCTION.                                            
007950    EVALUATE TRUE                                                         
007960        WHEN WK-DRGT-INDEX < 30                                           
007970            MOVE ZERO TO WK-DRGT-DMG-RATIO                                
007980        WHEN WK-DRGT-INDEX < 60                                           
007990            COMPUTE WK-DRGT-DMG-RATIO ROUNDED =                           
008000                0.0005 + (WK-DRGT-INDEX - 30) * 0.00003                   
008010        WHEN WK-DRGT-INDEX < 90                                           
008020            COMPUTE WK-DRGT-DMG-RATIO ROUNDED =                           
008030                0.0015 + (WK-DRGT-INDEX - 60) * 0.00005                   
008040        WHEN OTHER                                                        
008050            COMPUTE WK-DRGT-DMG-RATIO ROUNDED =                           
008060                0.0030 + (WK-DRGT-INDEX - 90) * 0.00008                   
008070    END-EVALUATE                                                          
008080    .                                                                     
008090 7190-DROUGHT-CALC-EXIT.                                                  
008100    EXIT.                                                                 
008110*****************************************************************         
008120*    EXTREME PRECIPITATION PERIL                                          
008130*****************************************************************         
008140 8000-PRECIP-CALC.                                                        
008150    MOVE 'RX5DAY  ' TO WK-CLIMATE-WANT-NAME                               
008160    PERFORM 9150-CLIMATE-INDEX-LOOKUP                                     
008170    IF WK-CLIMATE-FOUND-YES                                               
008180        MOVE WK-CLIMATE-VALUE TO WK-PRCP-INDEX                            
008190        MOVE 'MEDIUM' TO WK-PRCP-CONF                                     
008200    ELSE                                                                  
008210        PERFORM 9100-REGIONAL-BASELINE-LOOKUP                             
008220        IF WK-REG-FOUND-YES                                               
008230            MOVE WK-BASE-RX5DAY TO WK-PRCP-INDEX                          
008240            MOVE 'REGIONAL BASELINE' TO WK-PRCP-CONF                      
008250        ELSE                                                              
008260            MOVE ZERO TO WK-PRCP-LOSS                                     
008270            MOVE 'NO DATA' TO WK-PRCP-CONF                                
008280            GO TO 8190-PRECIP-CALC-EXIT                                   
008290        END-IF                                                            
008300    END-IF                                                                
008310    PERFORM 8300-PRECIP-DAMAGE-FUNCTION                                   
008320    COMPUTE WK-PRCP-LOSS ROUNDED =                                        
008330        WK-PRCP-DMG-RATIO * WK-ASSET-VALUE * 0.70                         
008340    .                                                                     
008350 8300-PRECIP-DAMAGE-FUNCTION.                                             
008360    EVALUATE TRUE                                                         
008370        WHEN WK-PRCP-INDEX < 50                                           
008380            MOVE ZERO TO WK-PRCP-DMG-RATIO                                
008390        WHEN WK-PRCP-INDEX < 100                                          
008400            COMPUTE WK-PRCP-DMG-RATIO ROUNDED =                           
008410                0.001 + (WK-PRCP-INDEX - 50) * 0.00004                    
008420        WHEN WK-PRCP-INDEX < 200                                          
008430            COMPUTE WK-PRCP-DMG-RATIO ROUNDED =                           
008440                0.003 + (WK-PRCP-INDEX - 100) * 0.00006                   
008450        WHEN OTHER                                                        
008460            COMPUTE WK-PRCP-DMG-RATIO ROUNDED =                           
008470                0.009 + (WK-PRCP-INDEX - 200) * 0.00008                   
008480    END-EVALUATE                                                          
008490    .                                                                     
008500 8190-PRECIP-CALC-EXIT.                                                   
008510    EXIT.                                                                 
008520*****************************************************************         
008530*    SHARED REFERENCE-TABLE LOOKUPS                                       
008540*****************************************************************         
008550 9000-WIND-DAMAGE-LOOKUP.                                                 
008560    MOVE ZERO TO WK-WIND-DMG-RATIO                                        
008570    PERFORM 9010-WIND-CURVE-SCAN                                          
008580        VARYING WK-TBL-IX FROM 1 BY 1                                     
008590        UNTIL WK-TBL-IX > 10                                              
008600    .                                                                     
008610 9010-WIND-CURVE-SCAN.                                                    
008620    IF WK-WIND-CURVE-BLDG(WK-TBL-IX) = WK-WIND-BLDG-TYPE                  
008630       AND WK-WIND-MPH >= WK-WIND-CURVE-LOWER(WK-TBL-IX)                  
008640        COMPUTE WK-WIND-DMG-RATIO ROUNDED =                               
008650            WK-WIND-CURVE-BASE(WK-TBL-IX) +                               
008660            (WK-WIND-MPH - WK-WIND-CURVE-LOWER(WK-TBL-IX))                
008670            * WK-WIND-CURVE-INCR(WK-TBL-IX)                               
008680        IF WK-WIND-DMG-RATIO > WK-WIND-CURVE-CAP(WK-TBL-IX)               
008690            MOVE WK-WIND-CURVE-CAP(WK-TBL-IX)                             
008700                TO WK-WIND-DMG-RATIO                                      
008710        END-IF                                                            
008720    END-IF                                                                
008730    .                                                                     
008740 9050-FLOOD-DAMAGE-LOOKUP.                                                
008750    MOVE ZERO TO WK-FLOOD-LOW-IX                                          
008760    MOVE ZERO TO WK-FLOOD-HIGH-IX                                         
008770    PERFORM 9051-FLOOD-CURVE-SCAN                                         
008780        VARYING WK-TBL-IX FROM 1 BY 1                                     
008790        UNTIL WK-TBL-IX > 21                                              
008800    IF WK-FLOOD-HIGH-IX = ZERO                                            
008810        MOVE WK-FLOOD-CURVE-RATIO(WK-FLOOD-LOW-IX)                        
008820            TO WK-FLOOD-DMG-RATIO                                         
008830    ELSE                                                                  
008840        IF WK-FLOOD-LOW-IX = ZERO                                         
008850            MOVE WK-FLOOD-CURVE-RATIO(WK-FLOOD-HIGH-IX)                   
008860                TO WK-FLOOD-DMG-RATIO                                     
008870        ELSE                                                              
008880            COMPUTE WK-FLOOD-DMG-RATIO ROUNDED =                          
008890                WK-FLOOD-CURVE-RATIO(WK-FLOOD-LOW-IX) +                   
008900                (WK-FLOOD-DEPTH -                                         
008910                 WK-FLOOD-CURVE-DEPTH(WK-FLOOD-LOW-IX)) /                 
008920                (WK-FLOOD-CURVE-DEPTH(WK-FLOOD-HIGH-IX) -                 
008930                 WK-FLOOD-CURVE-DEPTH(WK-FLOOD-LOW-IX)) *                 
008940                (WK-FLOOD-CURVE-RATIO(WK-FLOOD-HIGH-IX) -                 
008950                 WK-FLOOD-CURVE-RATIO(WK-FLOOD-LOW-IX))                   
008960        END-IF                                                            
008970    END-IF                                                                
008980    .                                                                     
008990 9051-FLOOD-CURVE-SCAN.                                                   
009000    IF WK-FLOOD-CURVE-BLDG(WK-TBL-IX) = WK-FLOOD-BLDG-CODE                
009010        IF WK-FLOOD-CURVE-DEPTH(WK-TBL-IX) NOT > WK-FLOOD-DEPTH           
009020            MOVE WK-TBL-IX TO WK-FLOOD-LOW-IX                             
009030        END-IF                                                            
009040        IF WK-FLOOD-CURVE-DEPTH(WK-TBL-IX) > WK-FLOOD-DEPTH               
009050           AND WK-FLOOD-HIGH-IX = ZERO                                    
009060            MOVE WK-TBL-IX TO WK-FLOOD-HIGH-IX                            
009070        END-IF                                                            
009080    END-IF                                                                
009090    .                                                                     
009100 9100-REGIONAL-BASELINE-LOOKUP.                                           
009110    SET WK-REG-FOUND-NO TO TRUE                                           
009120    PERFORM 9101-REGION-SCAN                                              
009130        VARYING WK-TBL-IX FROM 1 BY 1                                     
009140        UNTIL WK-TBL-IX > 15                                              
009150    .                                                                     
009160 9101-REGION-SCAN.                                                        
009170    IF WK-REG-FOUND-NO                                                    
009180      IF WK-LATITUDE  >= WK-REG-LAT-LOW(WK-TBL-IX)  AND                   
009190         WK-LATITUDE  <= WK-REG-LAT-HIGH(WK-TBL-IX) AND                   
009200         WK-LONGITUDE >= WK-REG-LON-LOW(WK-TBL-IX)  AND                   
009210         WK-LONGITUDE <= WK-REG-LON-HIGH(WK-TBL-IX)                       
009220        SET WK-REG-FOUND-YES TO TRUE                                      
009230        MOVE WK-REG-CDD(WK-TBL-IX)    TO WK-BASE-CDD                      
009240        MOVE WK-REG-TXX(WK-TBL-IX)    TO WK-BASE-TXX                      
009250        MOVE WK-REG-RX5DAY(WK-TBL-IX) TO WK-BASE-RX5DAY                   
009260      END-IF                                                              
009270    END-IF                                                                
009280    .                                                                     
009290 9150-CLIMATE-INDEX-LOOKUP.                                               
009300    SET WK-CLIMATE-FOUND-NO TO TRUE                                       
009310    PERFORM 9151-CLIMATE-SCAN                                             
009320        VARYING WK-TBL-IX FROM 1 BY 1                                     
009330        UNTIL WK-TBL-IX > WK-CLIMATE-LOAD-CT                              
009340    .                                                                     
009350 9151-CLIMATE-SCAN.                                                       
009360    IF WK-CLM-INDEX-NAME(WK-TBL-IX) = WK-CLIMATE-WANT-NAME                
009370       AND WK-CLM-CELL-LAT(WK-TBL-IX) = WK-LATITUDE                       
009380       AND WK-CLM-CELL-LON(WK-TBL-IX) = WK-LONGITUDE                      
009390        SET WK-CLIMATE-FOUND-YES TO TRUE                                  
009400        MOVE WK-CLM-INDEX-VALUE(WK-TBL-IX) TO WK-CLIMATE-VALUE            
009410        MOVE WK-CLIMATE-LOAD-CT TO WK-TBL-IX                              
009420    END-IF                                                                
009430    .                                                                     
009440*****************************************************************         
009450*    HAVERSINE DISTANCE AND SUPPORTING NUMERIC PRIMITIVES                 
009460*****************************************************************         
009470 9200-HAVERSINE-DISTANCE.                                                 
009480    COMPUTE WK-HAV-LAT1-RAD = WK-HAV-LAT1 * WK-PI / 180                   
009490    COMPUTE WK-HAV-LAT2-RAD = WK-HAV-LAT2 * WK-PI / 180                   
009500    COMPUTE WK-HAV-DLAT-RAD =                                             
009510        (WK-HAV-LAT2 - WK-HAV-LAT1) * WK-PI / 180                         
009520    COMPUTE WK-HAV-DLON-RAD =                                             
009530        (WK-HAV-LON2 - WK-HAV-LON1) * WK-PI / 180                         
009540    COMPUTE WK-TRIG-X = WK-HAV-DLAT-RAD / 2                               
009550    PERFORM 9350-SINE-SERIES                                              
009560    MOVE WK-TRIG-SIN TO WK-HAV-SIN-DLAT2                                  
009570    COMPUTE WK-TRIG-X = WK-HAV-DLON-RAD / 2                               
009580    PERFORM 9350-SINE-SERIES                                              
009590    MOVE WK-TRIG-SIN TO WK-HAV-SIN-DLON2                                  
009600    MOVE WK-HAV-LAT1-RAD TO WK-TRIG-X                                     
009610    PERFORM 9360-COSINE-SERIES                                            
009620    MOVE WK-TRIG-COS TO WK-HAV-COS-LAT1                                   
009630    MOVE WK-HAV-LAT2-RAD TO WK-TRIG-X                                     
009640    PERFORM 9360-COSINE-SERIES                                            
009650    MOVE WK-TRIG-COS TO WK-HAV-COS-LAT2                                   
009660    COMPUTE WK-HAV-A =                                                    
009670        (WK-HAV-SIN-DLAT2 * WK-HAV-SIN-DLAT2) +                           
009680        (WK-HAV-COS-LAT1 * WK-HAV-COS-LAT2 *                              
009690         WK-HAV-SIN-DLON2 * WK-HAV-SIN-DLON2)                             
009700    IF WK-HAV-A < 0                                                       
009710        MOVE 0 TO WK-HAV-A                                                
009720    END-IF                                                                
009730    IF WK-HAV-A > 1                                                       
009740        MOVE 1 TO WK-HAV-A                                                
009750    END-IF                                                                
009760    COMPUTE WK-HAV-ONE-MINUS-A = 1 - WK-HAV-A                             
009770    MOVE WK-HAV-A TO WK-SQRT-INPUT                                        
009780    PERFORM 9300-SQUARE-ROOT                                              
009790    MOVE WK-SQRT-RESULT TO WK-HAV-SQRT-A                                  
009800    MOVE WK-HAV-ONE-MINUS-A TO WK-SQRT-INPUT                              
009810    PERFORM 9300-SQUARE-ROOT                                              
009820    MOVE WK-SQRT-RESULT TO WK-HAV-SQRT-1MA                                
009830    MOVE WK-HAV-SQRT-A TO WK-ATAN2-Y                                      
009840    MOVE WK-HAV-SQRT-1MA TO WK-ATAN2-X                                    
009850    PERFORM 9380-ATAN2-SERIES                                             
009860    COMPUTE WK-HAV-C = 2 * WK-ATAN2-RESULT                                
009870    COMPUTE WK-DISTANCE-KM ROUNDED = 6371 * WK-HAV-C                      
009880    .                                                                     
009890*    NEWTON-RAPHSON SQUARE ROOT, 12 ITERATIONS.                           
009900 9300-SQUARE-ROOT.                                                        
009910    IF WK-SQRT-INPUT NOT > ZERO                                           
009920        MOVE ZERO TO WK-SQRT-RESULT                                       
009930    ELSE                                                                  
009940        COMPUTE WK-SQRT-X = WK-SQRT-INPUT / 2                             
009950        IF WK-SQRT-X = ZERO                                               
009960            MOVE WK-SQRT-INPUT TO WK-SQRT-X                               
009970        END-IF                                                            
009980        PERFORM 9310-SQRT-ITERATE                                         
009990            VARYING WK-SQRT-ITER FROM 1 BY 1                              
010000            UNTIL WK-SQRT-ITER > 12                                       
010010        MOVE WK-SQRT-X TO WK-SQRT-RESULT                                  
010020    END-IF                                                                
010030    .                                                                     
010040 9310-SQRT-ITERATE.                                                       
010050    COMPUTE WK-SQRT-X ROUNDED =                                           
010060        (WK-SQRT-X + (WK-SQRT-INPUT / WK-SQRT-X)) / 2                     
010070    .                                                                     
010080*    SINE AND COSINE BY TAYLOR SERIES, INPUT IN RADIANS.                  
010090 9350-SINE-SERIES.                                                        
010100    COMPUTE WK-TRIG-SIN =                                                 
010110        WK-TRIG-X                                                         
010120        - (WK-TRIG-X ** 3)  / 6                                           
010130        + (WK-TRIG-X ** 5)  / 120                                         
010140        - (WK-TRIG-X ** 7)  / 5040                                        
010150        + (WK-TRIG-X ** 9)  / 362880                                      
010160        - (WK-TRIG-X ** 11) / 39916800                                    
010170    .                                                                     
010180 9360-COSINE-SERIES.                                                      
010190    COMPUTE WK-TRIG-COS =                                                 
010200        1                                                                 
010210        - (WK-TRIG-X ** 2)  / 2                                           
010220        + (WK-TRIG-X ** 4)  / 24                                          
010230        - (WK-TRIG-X ** 6)  / 720                                         
010240        + (WK-TRIG-X ** 8)  / 40320                                       
010250        - (WK-TRIG-X ** 10) / 3628800                                     
010260    .                                                                     
010270*    ARCTANGENT, MINIMAX POLYNOMIAL, ARGUMENT RANGE 0 TO 1.               
010280 9370-ARCTAN-SERIES.                                                      
010290    COMPUTE WK-TRIG-ATAN =                                                
010300        WK-TRIG-X *                                                       
010310        (0.9998660 + (WK-TRIG-X ** 2) *                                   
010320        (-0.3302995 + (WK-TRIG-X ** 2) *                                  
010330        (0.1801410 + (WK-TRIG-X ** 2) *                                   
010340        (-0.0851330 + (WK-TRIG-X ** 2) * 0.0208351))))                    
010350    .                                                                     
010360*    ATAN2 FOR Y,X BOTH NON-NEGATIVE (HAVERSINE CASE ONLY).               
010370 9380-ATAN2-SERIES.                                                       
010380    IF WK-ATAN2-X = 0                                                     
010390        COMPUTE WK-ATAN2-RESULT = WK-PI / 2                               
010400    ELSE                                                                  
010410      IF WK-ATAN2-Y <= WK-ATAN2-X                                         
010420        COMPUTE WK-TRIG-X = WK-ATAN2-Y / WK-ATAN2-X                       
010430        PERFORM 9370-ARCTAN-SERIES                                        
010440        MOVE WK-TRIG-ATAN TO WK-ATAN2-RESULT                              
010450      ELSE                                                                
010460        COMPUTE WK-TRIG-X = WK-ATAN2-X / WK-ATAN2-Y                       
010470        PERFORM 9370-ARCTAN-SERIES                                        
010480        COMPUTE WK-ATAN2-RESULT = (WK-PI / 2) - WK-TRIG-ATAN              
010490      END-IF                                                              
010500    END-IF                                                                
010510    .                                                                     
010520*****************************************************************         
010530 9900-TERMINATE.                                                          
010540*****************************************************************         
010550    CLOSE ER-FILE                                                         
010560    CLOSE RS-FILE                                                         
010570    DISPLAY 'REQUESTS READ    ' WK-REQ-READ-CT                            
010580    DISPLAY 'REQUESTS OK      ' WK-REQ-OK-CT                              
010590    DISPLAY 'REQUESTS IN ERROR' WK-REQ-ERR-CT                             
010600    .                                                                     

000100*****************************************************************         
000110* STMOBS   --  STORM OBSERVATION RECORD  (HAZARD INPUT)                   
000120* ----------------------------------------------------------------        
000130* One 6-hourly observation of a tropical cyclone.  Fixed                  
000140* sequential, 49 bytes/record.  Observations for one storm share          
000150* the same TO-STORM-ID but are NOT guaranteed to be in file               
000160* sequence with other storms -- the hurricane calculator tracks           
000170* the running maximum per STORM-ID as it reads.                           
000180*                                                                         
000190*   CR-0614  KR  New member, climate risk assessment project.             
000200*****************************************************************         
000210 01  TO-STORM-RECORD.                                                     
000220     05  TO-STORM-ID           PIC X(13).                                 
000230     05  TO-OBS-LAT            PIC S9(3)V9(4) SIGN LEADING.               
000240     05  TO-OBS-LON            PIC S9(3)V9(4) SIGN LEADING.               
000250     05  TO-OBS-TIME           PIC X(16).                                 
000260     05  TO-WIND-KT            PIC 9(3)V9.                                
000270     05  FILLER                PIC X(02).                                 

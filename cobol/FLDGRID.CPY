000100*****************************************************************         
000110* FLDGRID  --  FLOOD LOOKUP RECORD  (HAZARD INPUT)                        
000120* ----------------------------------------------------------------        
000130* One 100-year inundation depth per 0.5 x 0.5 degree grid cell            
000140* that carries flood exposure.  Fixed sequential, 16 bytes/record.        
000150* Loaded whole into WK-FLOOD-TABLE at start of run (see HAZTABS).         
000160*                                                                         
000170*   CR-0615  KR  New member, climate risk assessment project.             
000180*****************************************************************         
000190 01  IN-FLOOD-RECORD.                                                     
000200     05  IN-CELL-LAT           PIC S9(3)V9 SIGN LEADING.                  
000210     05  IN-CELL-LON           PIC S9(3)V9 SIGN LEADING.                  
000220     05  IN-FLOOD-DEPTH-M      PIC 9(2)V99.                               
000230     05  FILLER                PIC X(04).                                 

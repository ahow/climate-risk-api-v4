000100*****************************************************************         
000110* EVALRES  --  PROPERTY ASSESSMENT RESULT RECORD                          
000120* ----------------------------------------------------------------        
000130* One record per request, written by 1-EVALUATION and read back           
000140* by 2-SYNTHESE.  Fixed sequential, 294 bytes/record (266 data +          
000150* 28 filler reserved for a sixth hazard category under study by           
000160* the modelling group).                                                   
000170*                                                                         
000180*   CR-0616  KR  New member, climate risk assessment project.             
000190*   CR-0701  KR  Added PCT fields per portfolio review request.           
000200*****************************************************************         
000210 01  RS-RESULT-RECORD.                                                    
000220     05  RS-REQUEST-ID         PIC X(10).                                 
000230     05  RS-STATUS             PIC X(08).                                 
000240         88  RS-STATUS-OK          VALUE 'OK'.                            
000250         88  RS-STATUS-ERROR       VALUE 'ERROR'.                         
000260     05  RS-ERROR-MSG          PIC X(40).                                 
000270     05  RS-ASSET-VALUE        PIC S9(11)V99.                             
000280     05  RS-HURR-ANNUAL-LOSS   PIC S9(11)V99.                             
000290     05  RS-HURR-CONFIDENCE    PIC X(18).                                 
000300     05  RS-FLOOD-ANNUAL-LOSS  PIC S9(11)V99.                             
000310     05  RS-FLOOD-CONFIDENCE   PIC X(18).                                 
000320     05  RS-HEAT-ANNUAL-LOSS   PIC S9(11)V99.                             
000330     05  RS-HEAT-CONFIDENCE    PIC X(18).                                 
000340     05  RS-DRGT-ANNUAL-LOSS   PIC S9(11)V99.                             
000350     05  RS-DRGT-CONFIDENCE    PIC X(18).                                 
000360     05  RS-PRCP-ANNUAL-LOSS   PIC S9(11)V99.                             
000370     05  RS-PRCP-CONFIDENCE    PIC X(18).                                 
000380     05  RS-TOTAL-ANNUAL-LOSS  PIC S9(11)V99.                             
000390     05  RS-TOTAL-LOSS-PCT     PIC S9(3)V9(4).                            
000400     05  RS-PRESENT-VALUE-30YR PIC S9(11)V99.                             
000410     05  RS-PRES-VALUE-PCT     PIC S9(3)V9(4).                            
000420     05  FILLER                PIC X(28).                                 

000100*****************************************************************         
000110* EVALREQ  --  PROPERTY ASSESSMENT REQUEST RECORD                         
000120* ----------------------------------------------------------------        
000130* One record per property to be scored for climate risk.  Fixed           
000140* sequential, 50 bytes/record (49 data + 1 filler).                       
000150*                                                                         
000160*   CR-0614  KR  New member, climate risk assessment project.             
000170*   CR-0629  KR  Added trailing filler for future rate-plan flag.         
000180*****************************************************************         
000190 01  ER-REQUEST-RECORD.                                                   
000200     05  ER-REQUEST-ID         PIC X(10).                                 
000210     05  ER-LATITUDE           PIC S9(3)V9(4) SIGN LEADING.               
000220     05  ER-LONGITUDE          PIC S9(3)V9(4) SIGN LEADING.               
000230     05  ER-ASSET-VALUE        PIC S9(11)V99.                             
000240     05  ER-BUILDING-TYPE      PIC X(12).                                 
000250     05  FILLER                PIC X(01).                                 

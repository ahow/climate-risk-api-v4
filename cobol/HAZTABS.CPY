000100*****************************************************************         
000110* HAZTABS  --  HAZARD REFERENCE TABLES (CONSTANTS)                        
000120* ----------------------------------------------------------------        
000130* Regional-baseline bounding boxes and the two damage-curve               
000140* libraries (wind-to-damage, flood depth-to-damage), each built           
000150* the way the shop has always built small fixed code tables: one          
000160* FILLER literal per row, REDEFINED as an OCCURS table so the             
000170* lookup paragraphs can SEARCH/step it like any other table.              
000180* Row order is significant -- first box match wins.                       
000190*                                                                         
000200*   CR-0617  KR  New member, climate risk assessment project.             
000210*   CR-0622  KR  Added flood and wind curve tables (was a                 
000220*                separate member; folded in per review comment).          
000230*****************************************************************         
000240 01  WK-REG-TABLE-DATA.                                                   
000250     05  FILLER  PIC X(28) VALUE 'NAMW+035+050-105-08511038090'.          
000260     05  FILLER  PIC X(28) VALUE 'NASW+025+040-125-10518042040'.          
000270     05  FILLER  PIC X(28) VALUE 'NASE+025+040-095-07509036150'.          
000280     05  FILLER  PIC X(28) VALUE 'NANE+040+050-085-06506032100'.          
000290     05  FILLER  PIC X(28) VALUE 'EUCN+045+055-005+02505030080'.          
000300     05  FILLER  PIC X(28) VALUE 'EUMD+035+045-010+03012038070'.          
000310     05  FILLER  PIC X(28) VALUE 'ASSO+005+030+065+10010042200'.          
000320     05  FILLER  PIC X(28) VALUE 'ASEA+025+045+100+14508036150'.          
000330     05  FILLER  PIC X(28) VALUE 'AFSA+010+020-020+04020044080'.          
000340     05  FILLER  PIC X(28) VALUE 'AFEQ-010+010-020+05006034180'.          
000350     05  FILLER  PIC X(28) VALUE 'SAAM-015+005-080-04505035200'.          
000360     05  FILLER  PIC X(28) VALUE 'SATM-040-020-075-04508032100'.          
000370     05  FILLER  PIC X(28) VALUE 'AUIN-035-015+115+14522045050'.          
000380     05  FILLER  PIC X(28) VALUE 'AUCO-040-025+140+15510038120'.          
000390     05  FILLER  PIC X(28) VALUE 'GLOB-090+090-180+18008035100'.          
000400*                                                                         
000410 01  WK-REG-TABLE REDEFINES WK-REG-TABLE-DATA.                            
000420     05  WK-REG-ENTRY OCCURS 15 TIMES.                                    
000430         10  WK-REG-CODE        PIC X(04).                                
000440         10  WK-REG-LAT-LOW  PIC S9(3) SIGN LEADING SEPARATE.             
000450         10  WK-REG-LAT-HIGH PIC S9(3) SIGN LEADING SEPARATE.             
000460         10  WK-REG-LON-LOW  PIC S9(3) SIGN LEADING SEPARATE.             
000470         10  WK-REG-LON-HIGH PIC S9(3) SIGN LEADING SEPARATE.             
000480         10  WK-REG-CDD         PIC 9(3).                                 
000490         10  WK-REG-TXX         PIC 9(2).                                 
000500         10  WK-REG-RX5DAY      PIC 9(3).                                 
000510*                                                                         
000520 01  WK-WIND-CURVE-DATA.                                                  
000530     05  FILLER  PIC X(18) VALUE 'W07400500004899999'.                    
000540     05  FILLER  PIC X(18) VALUE 'W09501500010099999'.                    
000550     05  FILLER  PIC X(18) VALUE 'W11003000010099999'.                    
000560     05  FILLER  PIC X(18) VALUE 'W13005000011199999'.                    
000570     05  FILLER  PIC X(18) VALUE 'W15708000005010000'.                    
000580     05  FILLER  PIC X(18) VALUE 'C07400200001499999'.                    
000590     05  FILLER  PIC X(18) VALUE 'C09500500003399999'.                    
000600     05  FILLER  PIC X(18) VALUE 'C11001000005099999'.                    
000610     05  FILLER  PIC X(18) VALUE 'C13002000007499999'.                    
000620     05  FILLER  PIC X(18) VALUE 'C15704000007507000'.                    
000630*                                                                         
000640 01  WK-WIND-CURVE-TABLE REDEFINES WK-WIND-CURVE-DATA.                    
000650     05  WK-WIND-CURVE-ENTRY OCCURS 10 TIMES.                             
000660         10  WK-WIND-CURVE-BLDG    PIC X(01).                             
000670         10  WK-WIND-CURVE-LOWER   PIC 9(3).                              
000680         10  WK-WIND-CURVE-BASE    PIC 9V9(4).                            
000690         10  WK-WIND-CURVE-INCR    PIC V9(4).                             
000700         10  WK-WIND-CURVE-CAP     PIC 9V9(4).                            
000710*                                                                         
000720 01  WK-FLOOD-CURVE-DATA.                                                 
000730     05  FILLER  PIC X(08) VALUE 'R0000000'.                              
000740     05  FILLER  PIC X(08) VALUE 'R0301000'.                              
000750     05  FILLER  PIC X(08) VALUE 'R1002000'.                              
000760     05  FILLER  PIC X(08) VALUE 'R2004000'.                              
000770     05  FILLER  PIC X(08) VALUE 'R3006000'.                              
000780     05  FILLER  PIC X(08) VALUE 'R4007500'.                              
000790     05  FILLER  PIC X(08) VALUE 'R5008500'.                              
000800     05  FILLER  PIC X(08) VALUE 'C0000000'.                              
000810     05  FILLER  PIC X(08) VALUE 'C0301500'.                              
000820     05  FILLER  PIC X(08) VALUE 'C1003500'.                              
000830     05  FILLER  PIC X(08) VALUE 'C2005500'.                              
000840     05  FILLER  PIC X(08) VALUE 'C3007000'.                              
000850     05  FILLER  PIC X(08) VALUE 'C4008000'.                              
000860     05  FILLER  PIC X(08) VALUE 'C5009000'.                              
000870     05  FILLER  PIC X(08) VALUE 'I0000000'.                              
000880     05  FILLER  PIC X(08) VALUE 'I0300800'.                              
000890     05  FILLER  PIC X(08) VALUE 'I1001800'.                              
000900     05  FILLER  PIC X(08) VALUE 'I2003500'.                              
000910     05  FILLER  PIC X(08) VALUE 'I3005000'.                              
000920     05  FILLER  PIC X(08) VALUE 'I4006500'.                              
000930     05  FILLER  PIC X(08) VALUE 'I5007500'.                              
000940*                                                                         
000950 01  WK-FLOOD-CURVE-TABLE REDEFINES WK-FLOOD-CURVE-DATA.                  
000960     05  WK-FLOOD-CURVE-ENTRY OCCURS 21 TIMES.                            
000970         10  WK-FLOOD-CURVE-BLDG   PIC X(01).                             
000980         10  WK-FLOOD-CURVE-DEPTH  PIC 9V9.                               
000990         10  WK-FLOOD-CURVE-RATIO  PIC 9V9(4).                            

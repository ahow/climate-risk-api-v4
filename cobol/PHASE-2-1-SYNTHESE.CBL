000100*****************************************************************         
000110* 2-SYNTHESE                                                              
000120* ----------------------------------------------------------------        
000130* CLIMATE RISK ASSESSMENT BATCH - PORTFOLIO SUMMARY REPORT                
000140* ----------------------------------------------------------------        
000150* Rereads the EVALRES file written by 1-EVALUATION and prints the         
000160* portfolio summary: request counts, portfolio loss and present           
000170* value totals, and a per-hazard breakdown.  No detail lines, no          
000180* control breaks - this is strictly a one-page roll-up.                   
000190*****************************************************************         
000200IDENTIFICATION DIVISION.                                                  
000210PROGRAM-ID.     2-SYNTHESE.                                               
000220AUTHOR.         D OKAFOR.                                                 
000230INSTALLATION.   MIDSTATE MUTUAL INSURANCE CO - ACTUARIAL SYS.             
000240DATE-WRITTEN.   06/22/87.                                                 
000250DATE-COMPILED.                                                            
000260SECURITY.       COMPANY CONFIDENTIAL - ACTUARIAL DATA ONLY.               
000270*****************************************************************         
000280*                       C H A N G E   L O G                               
000290* ----------------------------------------------------------------        
000300* 062287  DO  0001  ORIGINAL PROGRAM.  COUNTS AND PORTFOLIO               
000310*                   TOTALS ONLY, PER ACTUARIAL REQUEST AC-114.            
000320* 112288  DO  0008  PER-HAZARD TOTAL LINES ADDED WHEN DROUGHT             
000330*                   AND PRECIPITATION PERILS WERE BROUGHT UP              
000340*                   IN 1-EVALUATION.                                      
000350* 040691  MP  0013  PRESENT VALUE TOTAL LINE ADDED.                       
000360* 090894  DO  0017  AVERAGE LOSS PERCENT LINE ADDED PER AUDIT             
000370*                   FINDING 94-19, SAME REQUEST AS THE DRIVER             
000380*                   CHANGE.                                               
000390* 062398  TS  0023  Y2K - RUN-DATE WAS A 2-DIGIT YEAR PULLED              
000400*                   STRAIGHT FROM ACCEPT FROM DATE.  NOW                  
000410*                   CENTURY-WINDOWED (00-49 = 20XX, 50-99 =               
000420*                   19XX) BEFORE IT GOES ON THE REPORT HEADER.            
000430* 030304  TS  0030  ASSET VALUE AND LOSS ACCUMULATORS WIDENED             
000440*                   TO MATCH THE S9(11)V99 FIELDS IN EVALRES.             
000450* 091511  PW  0035  PRESENT VALUE PERCENT LINE ADDED PER                  
000460*                   PORTFOLIO REVIEW REQUEST.                             
000470*****************************************************************         
000480ENVIRONMENT DIVISION.                                                     
000490CONFIGURATION SECTION.                                                    
000500SOURCE-COMPUTER.    IBM-4381.                                             
000510OBJECT-COMPUTER.    IBM-4381.                                             
000520SPECIAL-NAMES.                                                            
000530    C01 IS TOP-OF-FORM                                                    
000540    CLASS WK-ALPHA-MSG-CLASS IS 'A' THRU 'Z' ' '                          
000550    UPSI-0 ON STATUS IS WK-TRACE-ON                                       
000560           OFF STATUS IS WK-TRACE-OFF.                                    
000570INPUT-OUTPUT SECTION.                                                     
000580FILE-CONTROL.                                                             
000590    SELECT RS-FILE ASSIGN TO EVALRES                                      
000600        ORGANIZATION IS SEQUENTIAL                                        
000610        FILE STATUS IS WK-RS-STATUS.                                      
000620    SELECT PR-FILE ASSIGN TO RPTSUM                                       
000630        ORGANIZATION IS LINE SEQUENTIAL                                   
000640        FILE STATUS IS WK-PR-STATUS.                                      
000650DATA DIVISION.                                                            
000660FILE SECTION.                                                             
000670FD  RS-FILE                                                               
000680    LABEL RECORDS ARE STANDARD                                            
000690    RECORD CONTAINS 294 CHARACTERS                                        
000700    BLOCK CONTAINS 0 RECORDS                                              
000710    DATA RECORD IS RS-RESULT-RECORD.                                      
000720    COPY EVALRES.                                                         
000730FD  PR-FILE                                                               
000740    LABEL RECORDS ARE STANDARD                                            
000750    RECORD CONTAINS 132 CHARACTERS                                        
000760    DATA RECORD IS PR-PRINT-LINE.                                         
00077001  PR-PRINT-LINE               PIC X(132).                               
000780WORKING-STORAGE SECTION.                                                  
00079001  WK-FILE-STATUSES.                                                     
000800    05  WK-RS-STATUS          PIC X(02).                                  
000810    05  WK-PR-STATUS          PIC X(02).                                  
000820    05  FILLER                PIC X(01).                                  
00083001  WK-RS-EOF                 PIC X(01) VALUE 'N'.                        
000840    88  WK-RS-EOF-YES             VALUE 'Y'.                              
00085001  WK-COUNTERS.                                                          
000860    05  WK-TOT-READ-CT        PIC S9(7) COMP VALUE 0.                     
000870    05  WK-TOT-OK-CT          PIC S9(7) COMP VALUE 0.                     
000880    05  WK-TOT-ERR-CT         PIC S9(7) COMP VALUE 0.                     
000890    05  FILLER                PIC X(01).                                  
00090001  WK-ACCUMULATORS.                                                      
000910    05  WK-SUM-ASSET-VALUE    PIC S9(13)V99.                              
000920    05  WK-SUM-TOTAL-LOSS     PIC S9(13)V99.                              
000930    05  WK-SUM-PRES-VALUE     PIC S9(13)V99.                              
000940    05  WK-SUM-HURR-LOSS      PIC S9(13)V99.                              
000950    05  WK-SUM-FLOOD-LOSS     PIC S9(13)V99.                              
000960    05  WK-SUM-HEAT-LOSS      PIC S9(13)V99.                              
000970    05  WK-SUM-DRGT-LOSS      PIC S9(13)V99.                              
000980    05  WK-SUM-PRCP-LOSS      PIC S9(13)V99.                              
000990    05  WK-AVG-LOSS-PCT       PIC S9(3)V9(4).                             
001000    05  FILLER                PIC X(01).                                  
001010*                                                                         
001020*    RUN DATE, CENTURY-WINDOWED SINCE THE Y2K PASS.                       
001030*                                                                         
00104001  WK-RUN-DATE-WORK.                                                     
001050    05  WK-RUN-DATE-RAW.                                                  
001060        10  WK-RUN-YY         PIC 9(02).                                  
001070        10  WK-RUN-MM         PIC 9(02).                                  
001080        10  WK-RUN-DD         PIC 9(02).                                  
001090    05  WK-RUN-CCYY           PIC 9(04).                                  
001100    05  FILLER                PIC X(01).                                  
001110*                                                                         
001120*    PRINT LINE WORK AREAS.  EACH IS A REDEFINITION OF ONE                
001130*    132-BYTE PRINT AREA, BUILT TO FIT THE LINE BEING WRITTEN.            
001140*                                                                         
00115001  WK-PRINT-AREAS.                                                       
001160    05  WK-PRT-TITLE-LINE.                                                
001170        10  FILLER            PIC X(40) VALUE SPACES.                     
001180        10  FILLER            PIC X(52) VALUE                             
001190            'CLIMATE RISK ASSESSMENT - PORTFOLIO SUMMARY'.                
001200        10  FILLER            PIC X(40) VALUE SPACES.                     
001210    05  WK-PRT-DATE-LINE REDEFINES WK-PRT-TITLE-LINE.                     
001220        10  FILLER            PIC X(40) VALUE SPACES.                     
001230        10  FILLER            PIC X(10) VALUE 'RUN DATE '.                
001240        10  WK-PRT-DATE-MM    PIC 99.                                     
001250        10  FILLER            PIC X(01) VALUE '/'.                        
001260        10  WK-PRT-DATE-DD    PIC 99.                                     
001270        10  FILLER            PIC X(01) VALUE '/'.                        
001280        10  WK-PRT-DATE-CCYY  PIC 9999.                                   
001290        10  FILLER            PIC X(72) VALUE SPACES.                     
001300    05  WK-PRT-COUNT-LINE REDEFINES WK-PRT-TITLE-LINE.                    
001310        10  WK-PRT-CNT-LABEL  PIC X(30).                                  
001320        10  WK-PRT-CNT-VALUE  PIC ZZZ,ZZZ,ZZ9.                            
001330        10  FILLER            PIC X(91) VALUE SPACES.                     
001340    05  WK-PRT-MONEY-LINE REDEFINES WK-PRT-TITLE-LINE.                    
001350        10  WK-PRT-MNY-LABEL  PIC X(30).                                  
001360        10  WK-PRT-MNY-VALUE  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                  
001370        10  FILLER            PIC X(81) VALUE SPACES.                     
001380    05  WK-PRT-PCT-LINE REDEFINES WK-PRT-TITLE-LINE.                      
001390        10  WK-PRT-PCT-LABEL  PIC X(30).                                  
001400        10  WK-PRT-PCT-VALUE  PIC ZZ9.9999-.                              
001410        10  FILLER            PIC X(93) VALUE SPACES.                     
001420    05  WK-PRT-HAZARD-LINE REDEFINES WK-PRT-TITLE-LINE.                   
001430        10  WK-PRT-HAZ-LABEL  PIC X(30).                                  
001440        10  WK-PRT-HAZ-VALUE  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                  
001450        10  FILLER            PIC X(81) VALUE SPACES.                     
001460PROCEDURE DIVISION.                                                       
001470*****************************************************************         
001480 0000-MAIN-PROCEDURE.                                                     
001490*****************************************************************         
001500    PERFORM 1000-INITIALIZE                                               
001510    PERFORM 1100-READ-RESULT                                              
001520    PERFORM 1200-ACCUMULATE-RESULT THRU 1200-EXIT                         
001530        UNTIL WK-RS-EOF-YES                                               
001540    PERFORM 2000-PRINT-REPORT                                             
001550    PERFORM 9900-TERMINATE                                                
001560    STOP RUN.                                                             
001570*****************************************************************         
001580 1000-INITIALIZE.                                                         
001590*****************************************************************         
001600    OPEN INPUT  RS-FILE                                                   
001610    OPEN OUTPUT PR-FILE                                                   
001620    ACCEPT WK-RUN-DATE-RAW FROM DATE                                      
001630    PERFORM 1050-WINDOW-CENTURY                                           
001640    .                                                                     
001650*    Y2K FIX - ACCEPT FROM DATE ONLY EVER GIVES A 2-DIGIT YEAR.           
001660 1050-WINDOW-CENTURY.                                                     
001670    IF WK-RUN-YY < 50                                                     
001680        COMPUTE WK-RUN-CCYY = 2000 + WK-RUN-YY                            
001690    ELSE                                                                  
001700        COMPUTE WK-RUN-CCYY = 1900 + WK-RUN-YY                            
001710    END-IF                                                                
001720    .                                                                     
001730*****************************************************************         
001740 1100-READ-RESULT.                                                        
001750*****************************************************************         
001760    READ RS-FILE                                                          
001770        AT END SET WK-RS-EOF-YES TO TRUE                                  
001780        NOT AT END ADD 1 TO WK-TOT-READ-CT                                
001790    END-READ                                                              
001800    .                                                                     
001810*****************************************************************         
001820 1200-ACCUMULATE-RESULT.                                                  
001830*****************************************************************         
001840    IF RS-STATUS-OK                                                       
001850        ADD 1 TO WK-TOT-OK-CT                                             
001860        ADD RS-ASSET-VALUE        TO WK-SUM-ASSET-VALUE                   
001870        ADD RS-TOTAL-ANNUAL-LOSS  TO WK-SUM-TOTAL-LOSS                    
001880        ADD RS-PRESENT-VALUE-30YR TO WK-SUM-PRES-VALUE                    
001890        ADD RS-HURR-ANNUAL-LOSS   TO WK-SUM-HURR-LOSS                     
001900        ADD RS-FLOOD-ANNUAL-LOSS  TO WK-SUM-FLOOD-LOSS                    
001910        ADD RS-HEAT-ANNUAL-LOSS   TO WK-SUM-HEAT-LOSS                     
001920        ADD RS-DRGT-ANNUAL-LOSS   TO WK-SUM-DRGT-LOSS                     
001930        ADD RS-PRCP-ANNUAL-LOSS   TO WK-SUM-PRCP-LOSS                     
001940    ELSE                                                                  
001950        ADD 1 TO WK-TOT-ERR-CT                                            
001960    END-IF                                                                
001970    PERFORM 1100-READ-RESULT                                              
001980    .                                                                     
001990 1200-EXIT.                                                               
002000    EXIT.                                                                 
002010*****************************************************************         
002020 2000-PRINT-REPORT.                                                       
002030*****************************************************************         
002040    PERFORM 2100-PRINT-HEADER                                             
002050    PERFORM 2200-PRINT-COUNTS                                             
002060    IF WK-TOT-OK-CT > ZERO                                                
002070        COMPUTE WK-AVG-LOSS-PCT ROUNDED =                                 
002080            (WK-SUM-TOTAL-LOSS / WK-SUM-ASSET-VALUE) * 100                
002090    ELSE                                                                  
002100        MOVE ZERO TO WK-AVG-LOSS-PCT                                      
002110    END-IF                                                                
002120    PERFORM 2300-PRINT-PORTFOLIO-TOTALS                                   
002130    PERFORM 2400-PRINT-HAZARD-TOTALS                                      
002140    .                                                                     
002150*****************************************************************         
002160 2100-PRINT-HEADER.                                                       
002170*****************************************************************         
002180    MOVE SPACES TO PR-PRINT-LINE                                          
002190    MOVE WK-PRT-TITLE-LINE TO PR-PRINT-LINE                               
002200    WRITE PR-PRINT-LINE AFTER ADVANCING C01                               
002210    MOVE WK-RUN-MM   TO WK-PRT-DATE-MM                                    
002220    MOVE WK-RUN-DD   TO WK-PRT-DATE-DD                                    
002230    MOVE WK-RUN-CCYY TO WK-PRT-DATE-CCYY                                  
002240    MOVE SPACES TO PR-PRINT-LINE                                          
002250    MOVE WK-PRT-DATE-LINE TO PR-PRINT-LINE                                
002260    WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES                           
002270    MOVE SPACES TO PR-PRINT-LINE                                          
002280    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002290    .                                                                     
002300*****************************************************************         
002310 2200-PRINT-COUNTS.                                                       
002320*****************************************************************         
002330    MOVE 'REQUESTS READ' TO WK-PRT-CNT-LABEL                              
002340    MOVE WK-TOT-READ-CT  TO WK-PRT-CNT-VALUE                              
002350    MOVE SPACES TO PR-PRINT-LINE                                          
002360    MOVE WK-PRT-COUNT-LINE TO PR-PRINT-LINE                               
002370    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002380    MOVE 'REQUESTS PROCESSED OK' TO WK-PRT-CNT-LABEL                      
002390    MOVE WK-TOT-OK-CT    TO WK-PRT-CNT-VALUE                              
002400    MOVE SPACES TO PR-PRINT-LINE                                          
002410    MOVE WK-PRT-COUNT-LINE TO PR-PRINT-LINE                               
002420    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002430    MOVE 'REQUESTS IN ERROR' TO WK-PRT-CNT-LABEL                          
002440    MOVE WK-TOT-ERR-CT   TO WK-PRT-CNT-VALUE                              
002450    MOVE SPACES TO PR-PRINT-LINE                                          
002460    MOVE WK-PRT-COUNT-LINE TO PR-PRINT-LINE                               
002470    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002480    MOVE SPACES TO PR-PRINT-LINE                                          
002490    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002500    .                                                                     
002510*****************************************************************         
002520 2300-PRINT-PORTFOLIO-TOTALS.                                             
002530*****************************************************************         
002540    MOVE 'TOTAL ASSET VALUE' TO WK-PRT-MNY-LABEL                          
002550    MOVE WK-SUM-ASSET-VALUE  TO WK-PRT-MNY-VALUE                          
002560    MOVE SPACES TO PR-PRINT-LINE                                          
002570    MOVE WK-PRT-MONEY-LINE TO PR-PRINT-LINE                               
002580    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002590    MOVE 'TOTAL EXPECTED ANNUAL LOSS' TO WK-PRT-MNY-LABEL                 
002600    MOVE WK-SUM-TOTAL-LOSS  TO WK-PRT-MNY-VALUE                           
002610    MOVE SPACES TO PR-PRINT-LINE                                          
002620    MOVE WK-PRT-MONEY-LINE TO PR-PRINT-LINE                               
002630    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002640    MOVE 'AVERAGE ANNUAL LOSS PCT' TO WK-PRT-PCT-LABEL                    
002650    MOVE WK-AVG-LOSS-PCT    TO WK-PRT-PCT-VALUE                           
002660    MOVE SPACES TO PR-PRINT-LINE                                          
002670    MOVE WK-PRT-PCT-LINE TO PR-PRINT-LINE                                 
002680    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002690    MOVE 'TOTAL 30-YEAR PRESENT VALUE' TO WK-PRT-MNY-LABEL                
002700    MOVE WK-SUM-PRES-VALUE  TO WK-PRT-MNY-VALUE                           
002710    MOVE SPACES TO PR-PRINT-LINE                                          
002720    MOVE WK-PRT-MONEY-LINE TO PR-PRINT-LINE                               
002730    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002740    MOVE SPACES TO PR-PRINT-LINE                                          
002750    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002760    .                                                                     
002770*****************************************************************         
002780 2400-PRINT-HAZARD-TOTALS.                                                
002790*****************************************************************         
002800    MOVE 'HURRICANE WIND LOSS TOTAL' TO WK-PRT-HAZ-LABEL                  
002810    MOVE WK-SUM-HURR-LOSS   TO WK-PRT-HAZ-VALUE                           
002820    MOVE SPACES TO PR-PRINT-LINE                                          
002830    MOVE WK-PRT-HAZARD-LINE TO PR-PRINT-LINE                              
002840    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002850    MOVE 'FLOOD LOSS TOTAL' TO WK-PRT-HAZ-LABEL                           
002860    MOVE WK-SUM-FLOOD-LOSS  TO WK-PRT-HAZ-VALUE                           
002870    MOVE SPACES TO PR-PRINT-LINE                                          
002880    MOVE WK-PRT-HAZARD-LINE TO PR-PRINT-LINE                              
002890    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002900    MOVE 'HEAT STRESS LOSS TOTAL' TO WK-PRT-HAZ-LABEL                     
002910    MOVE WK-SUM-HEAT-LOSS   TO WK-PRT-HAZ-VALUE                           
002920    MOVE SPACES TO PR-PRINT-LINE                                          
002930    MOVE WK-PRT-HAZARD-LINE TO PR-PRINT-LINE                              
002940    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
002950    MOVE 'DROUGHT LOSS TOTAL' TO WK-PRT-HAZ-LABEL                         
002960    MOVE WK-SUM-DRGT-LOSS   TO WK-PRT-HAZ-VALUE                           
002970    MOVE SPACES TO PR-PRINT-LINE                                          
002980    MOVE WK-PRT-HAZARD-LINE TO PR-PRINT-LINE                              
002990    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
003000    MOVE 'EXTREME PRECIPITATION LOSS TOTAL' TO WK-PRT-HAZ-LABEL           
003010    MOVE WK-SUM-PRCP-LOSS   TO WK-PRT-HAZ-VALUE                           
003020    MOVE SPACES TO PR-PRINT-LINE                                          
003030    MOVE WK-PRT-HAZARD-LINE TO PR-PRINT-LINE                              
003040    WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINE                            
003050    .                                                                     
003060*****************************************************************         
003070 9900-TERMINATE.                                                          
003080*****************************************************************         
003090    CLOSE RS-FILE                                                         
003100    CLOSE PR-FILE                                                         
003110    .                                                                     
